000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    STAMNT.
000300 AUTHOR.        JON SAYLES.
000400 INSTALLATION.  COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN.  04/18/11.
000600 DATE-COMPILED.
000700 SECURITY.      CITY EMERGENCY SERVICES -- INTERNAL USE ONLY.
000800******************************************************************
000900* STAMNT -- FIRESTATION-MAPPING REPOSITORY MAINTENANCE
001000* SUBPROGRAM.
001100*
001200* CALLED ONCE PER STA-MAINT-TRAN CARD BY ALRTMAIN'S 600 SERIES.
001300* A "ROW" IN STA-TABLE IS ONE STATION/ADDRESS PAIR -- THE SAME
001400* ADDRESS MAY APPEAR UNDER MORE THAN ONE STATION NUMBER, SO
001500* LOOKUP, UPDATE AND DELETE ARE ALL KEYED ON THE PAIR, NOT THE
001520* ADDRESS ALONE.  THE LOAD STEP CARRIES NO DUPLICATE-PAIR GUARD,
001540* SO MORE THAN ONE ROW CAN MATCH -- 100-FIND-STATION BUILDS THE
001560* FULL LIST OF MATCHING TABLE INDEXES IN WS-MATCH-IDX-TAB, AND
001580* UPDATE/DELETE ACT ON EVERY ONE OF THEM.  SM-LOOKUP-BY-ADDR
001600* MATCHES ON ADDRESS ONLY AND RETURNS EVERY DISTINCT STATION
001610* NUMBER COVERING IT IN LK-STA-RESULT-LIST (ONE ENTRY PER
001620* STATION NUMBER, NO REPEATS); SM-LOOKUP-BY-STA-ADDR MATCHES ON
001630* THE FULL PAIR AND RETURNS EVERY EXACT MATCH THE SAME WAY.
001640* SEE CHANGE LOG 03/09/16.
001800*
001900* LK-RETURN-CD ON EXIT:
002000*   0000 = ACTION COMPLETED, TABLE POSSIBLY CHANGED
002100*   0004 = LOOKUP FOUND (NO CHANGE MADE)
002200*   0008 = ADD REJECTED -- MAPPING ALREADY ON FILE
002300*   0012 = UPDATE OR DELETE REJECTED -- MAPPING NOT FOUND
002400*   0016 = TABLE FULL, ADD REJECTED
002450*   0020 = UPDATE REJECTED -- NEW STATION NUMBER SAME AS THE
002460*          ONE ALREADY ON FILE ("ALREADY UPDATED")
002500*----------------------------------------------------------------
002600* CHANGE LOG
002620* 04/18/11  JS   ORIGINAL PROGRAM.                             RQ4429
002640* 04/29/11  JS   ADDED SM-LOOKUP-BY-ADDR FOR THE STATION-
002660*                REASSIGNMENT CLERKS, WHO ONLY KNOW THE
002680*                ADDRESS, NOT THE CURRENT STATION NUMBER.       RQ4434
002700* 06/14/13  DK   UPDATE NOW CHANGES THE STATION NUMBER ON THE
002720*                MATCHED ROW INSTEAD OF REQUIRING A DELETE/ADD
002740*                PAIR FROM THE SUBMITTING DEPARTMENT.          RQ5602
002760* 03/09/16  RH   UPDATE NOW REJECTS WHEN THE NEW STATION NUMBER
002780*                MATCHES THE ONE ALREADY ON THE ROW -- NO SENSE
002800*                REWRITING A MAPPING TO ITSELF.                RQ5920
002820* 03/09/16  RH   BOTH LOOKUP ACTIONS NOW RETURN THE MATCHED
002840*                STATION NUMBERS IN THE NEW LK-STA-RESULT-LIST
002860*                LINKAGE ITEM INSTEAD OF JUST A FOUND/NOT-FOUND
002880*                FLAG -- SM-LOOKUP-BY-ADDR DEDUPS, SM-LOOKUP-BY-
002900*                STA-ADDR RETURNS EVERY EXACT MATCH.            RQ5921
002920* 03/09/16  RH   UPDATE AND DELETE NOW ACT ON EVERY ROW MATCHING
002940*                THE STATION/ADDRESS PAIR, NOT JUST THE FIRST --
002960*                THE LOAD STEP HAS NO DUPLICATE-PAIR GUARD, SO
002980*                DUPLICATE MAPPINGS CAN REACH THE TABLE.
003000*                100-FIND-STATION NOW BUILDS A FULL MATCH LIST;
003020*                DELETE WORKS IT HIGHEST INDEX FIRST TO KEEP
003030*                THE SLIDE-UP CORRECT.                          RQ5922
003040******************************************************************
003500
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER.  IBM-390.
003900 OBJECT-COMPUTER.  IBM-390.
004000 SPECIAL-NAMES.
004100     C01 IS NEXT-PAGE.
004200
004300 DATA DIVISION.
004400 WORKING-STORAGE SECTION.
004500
004600 01  WS-PROGRAM-IDENT.
004700     05  WS-PROGRAM-NAME           PIC X(8) VALUE "STAMNT".
004800     05  FILLER                    PIC X(22).
004900
005000 01  WS-WORK-AREA.
005100     05  WS-FOUND-SW               PIC X(1) VALUE "N".
005200         88  WS-ROW-FOUND              VALUE "Y".
005400     05  FILLER                    PIC X(4).
005410
005412*    03/09/16 RH -- SCRATCH FOR 220-ADD-IF-NEW-STA-NBR'S DEDUP
005414*    SCAN OF THE RESULT LIST BUILT SO FAR.                     RQ5921
005416 01  WS-RESULT-DEDUP-AREA.
005417     05  WS-DEDUP-IDX              PIC 9(2) COMP.
005418     05  WS-DUP-FOUND-SW           PIC X(1).
005419         88  WS-DUP-FOUND              VALUE "Y".
005420     05  FILLER                    PIC X(4).
005421
005422*    03/09/16 RH -- THE FIRESTATIONS FILE CARRIES NO DUPLICATE-
005423*    PAIR GUARD ON LOAD (SEE ALRTMAIN 022-STORE-STATION), SO
005424*    UPDATE/DELETE MUST BE ABLE TO ACT ON EVERY ROW THAT MATCHES
005425*    THE OLD STATION/ADDRESS PAIR, NOT JUST THE FIRST ONE FOUND.
005426*    100-FIND-STATION FILLS THIS LIST FOR THOSE TWO ACTIONS.       RQ5922
005427 01  WS-MATCH-LIST-AREA.
005428     05  WS-MATCH-COUNT            PIC 9(4) COMP VALUE ZERO.
005429     05  WS-MATCH-IDX-TAB OCCURS 300 TIMES
005430                                   PIC 9(4) COMP.
005431     05  WS-MATCH-SUB              PIC 9(4) COMP.
005432     05  FILLER                    PIC X(4).
005500
005600 01  ABEND-REC.
005700     05  PARA-NAME                 PIC X(30).
005800     05  FILLER                    PIC X(1) VALUE SPACES.
005900     05  ABEND-REASON              PIC X(50).
006000     05  FILLER                    PIC X(1) VALUE SPACES.
006100     05  ACTUAL-VAL                PIC X(19).
006200     05  FILLER                    PIC X(1) VALUE SPACES.
006300     05  EXPECTED-VAL              PIC X(18).
006400
006500 01  RC-VALUES.
006600     05  RC-OK                     PIC S9(4) COMP VALUE 0.
006700     05  RC-FOUND                  PIC S9(4) COMP VALUE 4.
006800     05  RC-DUP                    PIC S9(4) COMP VALUE 8.
006900     05  RC-NOT-FOUND              PIC S9(4) COMP VALUE 12.
007000     05  RC-TABLE-FULL             PIC S9(4) COMP VALUE 16.
007050     05  RC-NO-CHANGE              PIC S9(4) COMP VALUE 20.
007100     05  FILLER                    PIC X(4).
007200
007300 LINKAGE SECTION.
007400
007500     COPY ALRTSTA.
007600     COPY ALRTTRAN.
007700
007800 01  LK-RETURN-CD                  PIC S9(4) COMP.
007850
007860*    STATION NUMBERS MATCHED BY A LOOKUP ACTION -- DEDUPED FOR
007870*    SM-LOOKUP-BY-ADDR, ONE ENTRY PER EXACT MATCH FOR SM-LOOKUP-
007880*    BY-STA-ADDR.  UNUSED BY ADD/UPDATE/DELETE.                RQ5921
007890 01  LK-STA-RESULT-LIST.
007900     05  LK-STA-RESULT-COUNT       PIC 9(2) COMP.
007910     05  LK-STA-RESULT-NBR OCCURS 10 TIMES
007920                                   PIC 9(4).
007930     05  FILLER                    PIC X(4).
007940
008000 PROCEDURE DIVISION USING STA-TABLE,
008100                           STA-MAINT-TRAN,
008200                           LK-RETURN-CD,
008250                           LK-STA-RESULT-LIST.
008300
008400 0000-MAINLINE.
008500     MOVE "0000-MAINLINE" TO PARA-NAME.
008600     MOVE RC-OK TO LK-RETURN-CD.
008700     PERFORM 100-FIND-STATION THRU 100-EXIT.
008800     EVALUATE TRUE
008900         WHEN SM-LOOKUP-BY-ADDR
009000             PERFORM 200-DO-LOOKUP THRU 200-EXIT
009100         WHEN SM-LOOKUP-BY-STA-ADDR
009200             PERFORM 200-DO-LOOKUP THRU 200-EXIT
009300         WHEN SM-ADD
009400             PERFORM 300-DO-ADD THRU 300-EXIT
009500         WHEN SM-UPDATE
009600             PERFORM 400-DO-UPDATE THRU 400-EXIT
009700         WHEN SM-DELETE
009800             PERFORM 500-DO-DELETE THRU 500-EXIT
009900         WHEN OTHER
010000             MOVE "** INVALID SM-ACTION-CODE" TO ABEND-REASON
010100             MOVE SM-ACTION-CODE TO ACTUAL-VAL
010200             GO TO 1000-ABEND-RTN
010300     END-EVALUATE.
010400     GOBACK.
010500
010600******************************************************************
010700* 100 -- LOCATE THE MAPPING ROW(S).  SM-LOOKUP-BY-ADDR MATCHES
010800* ON ADDRESS ALONE AND STOPS AT THE FIRST HIT (200-DO-LOOKUP
010900* RUNS ITS OWN FULL SCAN FOR THE RESULT LIST); ALL OTHER
010920* ACTIONS MATCH ON THE FULL STATION/ADDRESS PAIR AND BUILD
010940* WS-MATCH-IDX-TAB WITH EVERY MATCHING TABLE INDEX, SINCE
010960* UPDATE/DELETE MUST ACT ON ALL OF THEM.  SEE CHANGE LOG
010980* 03/09/16.
011000******************************************************************
011100 100-FIND-STATION.
011200     MOVE "100-FIND-STATION" TO PARA-NAME.
011300     MOVE "N" TO WS-FOUND-SW.
011400     MOVE ZERO TO WS-MATCH-COUNT.
011500     IF STA-TABLE-COUNT > ZERO
011600         IF SM-LOOKUP-BY-ADDR
011650             SET STA-IDX TO 1
011700             SEARCH STA-TABLE-ROW
011800                 AT END
011900                     CONTINUE
012000                 WHEN STA-T-ADDRESS(STA-IDX) = SM-ADDRESS
012100                     MOVE "Y" TO WS-FOUND-SW
012200             END-SEARCH
012300         ELSE
012400             PERFORM 110-FIND-ONE-PAIR THRU 110-EXIT
012500                 VARYING STA-IDX FROM 1 BY 1
012600                 UNTIL STA-IDX > STA-TABLE-COUNT
012700         END-IF
012800     END-IF.
012900 100-EXIT.
013000     EXIT.
013010
013020*    NO SEARCH/AT-END HERE -- WE WANT EVERY MATCH, NOT JUST THE
013040*    FIRST, SO THIS SCANS THE WHOLE TABLE INSTEAD.
013060 110-FIND-ONE-PAIR.
013080     MOVE "110-FIND-ONE-PAIR" TO PARA-NAME.
013100     IF STA-T-NBR(STA-IDX) = SM-STATION-NBR
013200        AND STA-T-ADDRESS(STA-IDX) = SM-ADDRESS
013300         MOVE "Y" TO WS-FOUND-SW
013400         ADD +1 TO WS-MATCH-COUNT
013500         SET WS-MATCH-IDX-TAB(WS-MATCH-COUNT) TO STA-IDX
013600     END-IF.
013700 110-EXIT.
013750     EXIT.
013800
013900******************************************************************
014000* 200 -- LOOKUP.  NO TABLE CHANGE.  BUILDS LK-STA-RESULT-LIST
014010* FROM SCRATCH ON EVERY CALL -- SM-LOOKUP-BY-ADDR DEDUPS BY
014020* STATION NUMBER, SM-LOOKUP-BY-STA-ADDR KEEPS EVERY EXACT
014030* MATCH.  SEE CHANGE LOG 03/09/16.
014040******************************************************************
014050 200-DO-LOOKUP.
014060     MOVE "200-DO-LOOKUP" TO PARA-NAME.
014070     MOVE ZERO TO LK-STA-RESULT-COUNT.
014080     IF WS-ROW-FOUND
014090         MOVE RC-FOUND TO LK-RETURN-CD
014100         PERFORM 210-SCAN-ONE-ROW THRU 210-EXIT
014110             VARYING STA-IDX FROM 1 BY 1
014120             UNTIL STA-IDX > STA-TABLE-COUNT
014130     ELSE
014140         MOVE RC-NOT-FOUND TO LK-RETURN-CD
014150     END-IF.
014160 200-EXIT.
014170     EXIT.
014180
014190 210-SCAN-ONE-ROW.
014200     MOVE "210-SCAN-ONE-ROW" TO PARA-NAME.
014210     IF SM-LOOKUP-BY-ADDR
014220         IF STA-T-ADDRESS(STA-IDX) = SM-ADDRESS
014230             PERFORM 220-ADD-IF-NEW-STA-NBR THRU 220-EXIT
014240         END-IF
014250     ELSE
014260         IF STA-T-NBR(STA-IDX) = SM-STATION-NBR
014270            AND STA-T-ADDRESS(STA-IDX) = SM-ADDRESS
014280             PERFORM 230-ADD-STA-NBR THRU 230-EXIT
014290         END-IF
014300     END-IF.
014310 210-EXIT.
014320     EXIT.
014330
014340*    DEDUPS AGAINST THE ENTRIES ALREADY BUILT FOR THIS CALL.
014350 220-ADD-IF-NEW-STA-NBR.
014360     MOVE "220-ADD-IF-NEW-STA-NBR" TO PARA-NAME.
014370     MOVE "N" TO WS-DUP-FOUND-SW.
014380     IF LK-STA-RESULT-COUNT > ZERO
014390         PERFORM 225-CHECK-ONE-RESULT THRU 225-EXIT
014400             VARYING WS-DEDUP-IDX FROM 1 BY 1
014410             UNTIL WS-DEDUP-IDX > LK-STA-RESULT-COUNT
014420     END-IF.
014430     IF NOT WS-DUP-FOUND
014440        AND LK-STA-RESULT-COUNT < 10
014450         ADD +1 TO LK-STA-RESULT-COUNT
014460         MOVE STA-T-NBR(STA-IDX)
014470                       TO LK-STA-RESULT-NBR(LK-STA-RESULT-COUNT)
014480     END-IF.
014490 220-EXIT.
014500     EXIT.
014510
014520 225-CHECK-ONE-RESULT.
014530     MOVE "225-CHECK-ONE-RESULT" TO PARA-NAME.
014540     IF LK-STA-RESULT-NBR(WS-DEDUP-IDX) = STA-T-NBR(STA-IDX)
014550         MOVE "Y" TO WS-DUP-FOUND-SW
014560     END-IF.
014570 225-EXIT.
014580     EXIT.
014590
014600*    NO DEDUP -- EVERY EXACT STATION/ADDRESS MATCH FOUND IS KEPT.
014610 230-ADD-STA-NBR.
014620     MOVE "230-ADD-STA-NBR" TO PARA-NAME.
014630     IF LK-STA-RESULT-COUNT < 10
014640         ADD +1 TO LK-STA-RESULT-COUNT
014650         MOVE STA-T-NBR(STA-IDX)
014660                       TO LK-STA-RESULT-NBR(LK-STA-RESULT-COUNT)
014670     END-IF.
014680 230-EXIT.
014690     EXIT.
014700
015200******************************************************************
015300* 300 -- ADD.  REJECTED IF THE EXACT STATION/ADDRESS PAIR IS
015400* ALREADY ON FILE OR THE TABLE HAS NO ROOM.
015500******************************************************************
015600 300-DO-ADD.
015700     MOVE "300-DO-ADD" TO PARA-NAME.
015800     PERFORM 310-FIND-EXACT-PAIR THRU 310-EXIT.
015900     IF WS-ROW-FOUND
016000         MOVE RC-DUP TO LK-RETURN-CD
016100         GO TO 300-EXIT
016200     END-IF.
016300     IF STA-TABLE-COUNT NOT < STA-TABLE-MAX
016400         MOVE RC-TABLE-FULL TO LK-RETURN-CD
016500         GO TO 300-EXIT
016600     END-IF.
016700     ADD +1 TO STA-TABLE-COUNT.
016800     SET STA-IDX TO STA-TABLE-COUNT.
016900     MOVE SPACES      TO STA-TABLE-ROW(STA-IDX).
017000     MOVE SM-STATION-NBR TO STA-T-NBR(STA-IDX).
017100     MOVE SM-ADDRESS     TO STA-T-ADDRESS(STA-IDX).
017200     MOVE RC-OK TO LK-RETURN-CD.
017300 300-EXIT.
017400     EXIT.
017500
017600 310-FIND-EXACT-PAIR.
017700     MOVE "310-FIND-EXACT-PAIR" TO PARA-NAME.
017800     MOVE "N" TO WS-FOUND-SW.
017900     IF STA-TABLE-COUNT > ZERO
018000         SET STA-IDX TO 1
018100         SEARCH STA-TABLE-ROW
018200             AT END
018300                 CONTINUE
018400             WHEN STA-T-NBR(STA-IDX) = SM-STATION-NBR
018500              AND STA-T-ADDRESS(STA-IDX) = SM-ADDRESS
018600                 MOVE "Y" TO WS-FOUND-SW
018700         END-SEARCH
018800     END-IF.
018900 310-EXIT.
019000     EXIT.
019100
019200******************************************************************
019300* 400 -- UPDATE.  MOVES EVERY ROW WS-MATCH-IDX-TAB COLLECTED TO
019400* SM-NEW-STATION-NBR.  SEE CHANGE LOG 06/14/13.  REJECTED AS
019450* "ALREADY UPDATED" WHEN THE NEW NUMBER IS THE SAME AS THE OLD
019460* ONE -- ALL MATCHED ROWS SHARE SM-STATION-NBR BY DEFINITION OF
019470* THE MATCH, SO ONE COMPARE COVERS THEM ALL.  SEE 03/09/16.
019500******************************************************************
019600 400-DO-UPDATE.
019700     MOVE "400-DO-UPDATE" TO PARA-NAME.
019800     IF NOT WS-ROW-FOUND
019900         MOVE RC-NOT-FOUND TO LK-RETURN-CD
020000         GO TO 400-EXIT
020100     END-IF.
020150     IF SM-NEW-STATION-NBR = SM-STATION-NBR
020160         MOVE RC-NO-CHANGE TO LK-RETURN-CD
020170         GO TO 400-EXIT
020180     END-IF.
020200     PERFORM 410-UPDATE-ONE-MATCH THRU 410-EXIT
020220         VARYING WS-MATCH-SUB FROM 1 BY 1
020240         UNTIL WS-MATCH-SUB > WS-MATCH-COUNT.
020400     MOVE RC-OK TO LK-RETURN-CD.
020500 400-EXIT.
020600     EXIT.
020620
020640 410-UPDATE-ONE-MATCH.
020660     MOVE "410-UPDATE-ONE-MATCH" TO PARA-NAME.
020680     SET STA-IDX TO WS-MATCH-IDX-TAB(WS-MATCH-SUB).
020690     MOVE SM-NEW-STATION-NBR TO STA-T-NBR(STA-IDX).
020692 410-EXIT.
020694     EXIT.
020700
020800******************************************************************
020900* 500 -- DELETE.  REMOVES EVERY ROW WS-MATCH-IDX-TAB COLLECTED,
020950* HIGHEST TABLE INDEX FIRST -- A LOWER INDEX'S ROW NEVER MOVES
020970* WHEN A ROW ABOVE IT SLIDES UP, SO WORKING BACKWARD LETS EACH
020980* SAVED INDEX BE TRUSTED WITHOUT RE-SEARCHING.  SEE 03/09/16.
021100******************************************************************
021200 500-DO-DELETE.
021300     MOVE "500-DO-DELETE" TO PARA-NAME.
021400     IF NOT WS-ROW-FOUND
021500         MOVE RC-NOT-FOUND TO LK-RETURN-CD
021600         GO TO 500-EXIT
021700     END-IF.
021750     PERFORM 520-DELETE-ONE-MATCH THRU 520-EXIT
021760         VARYING WS-MATCH-SUB FROM WS-MATCH-COUNT BY -1
021770         UNTIL WS-MATCH-SUB < 1.
022200     MOVE RC-OK TO LK-RETURN-CD.
022300 500-EXIT.
022400     EXIT.
022420
022440*    ONE MATCHED ROW'S SLIDE-UP AND COUNT DECREMENT.
022460 520-DELETE-ONE-MATCH.
022480     MOVE "520-DELETE-ONE-MATCH" TO PARA-NAME.
022500     PERFORM 510-SLIDE-ROWS-UP THRU 510-EXIT
022520         VARYING STA-IDX FROM WS-MATCH-IDX-TAB(WS-MATCH-SUB) BY 1
022540         UNTIL STA-IDX NOT < STA-TABLE-COUNT.
022560     SUBTRACT 1 FROM STA-TABLE-COUNT.
022580 520-EXIT.
022590     EXIT.
022595
022598 510-SLIDE-ROWS-UP.
022700     MOVE "510-SLIDE-ROWS-UP" TO PARA-NAME.
022800     MOVE STA-TABLE-ROW(STA-IDX + 1) TO STA-TABLE-ROW(STA-IDX).
022900 510-EXIT.
023000     EXIT.
023100
023200******************************************************************
023300* 1000 -- ABEND ROUTINE.  SHOP STANDARD.
023400******************************************************************
023500 1000-ABEND-RTN.
023600     DISPLAY "*** ABNORMAL END - STAMNT ***" UPON CONSOLE.
023700     DISPLAY ABEND-REASON UPON CONSOLE.
023800     MOVE 9 TO LK-RETURN-CD.
023900     GOBACK.
