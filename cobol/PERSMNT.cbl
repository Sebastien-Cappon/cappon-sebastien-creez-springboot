000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PERSMNT.
000300 AUTHOR.        JON SAYLES.
000400 INSTALLATION.  COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN.  04/18/11.
000600 DATE-COMPILED.
000700 SECURITY.      CITY EMERGENCY SERVICES -- INTERNAL USE ONLY.
000800******************************************************************
000900* PERSMNT -- PERSON REPOSITORY MAINTENANCE SUBPROGRAM.
001000*
001100* CALLED ONCE PER PERS-MAINT-TRAN CARD BY ALRTMAIN'S 500 SERIES.
001200* WORKS DIRECTLY AGAINST THE CALLER'S PERS-TABLE, WHICH IS
001300* PASSED BY REFERENCE, SO CHANGES ARE VISIBLE TO ALRTMAIN
001400* WITHOUT ANY DATA COMING BACK EXCEPT THE RETURN CODE.
001500*
001600* LK-RETURN-CD ON EXIT:
001700*   0000 = ACTION COMPLETED, TABLE POSSIBLY CHANGED
001800*   0004 = LOOKUP FOUND (NO CHANGE MADE)
001900*   0008 = ADD REJECTED -- PERSON ALREADY ON FILE
002000*   0012 = UPDATE OR DELETE REJECTED -- PERSON NOT FOUND
002100*   0016 = TABLE FULL, ADD REJECTED
002150*   0020 = UPDATE REJECTED -- RESULTING VALUES IDENTICAL TO
002160*          WHAT IS ALREADY ON FILE ("ALREADY UPDATED")
002200*----------------------------------------------------------------
002300* CHANGE LOG
002400* 04/18/11  JS   ORIGINAL PROGRAM.                             RQ4429
002500* 04/25/11  JS   ADD NOW REJECTS A DUPLICATE FIRST/LAST NAME
002600*                PAIR INSTEAD OF CREATING A SECOND ROW.        RQ4430
002700* 09/02/98  RH   Y2K -- NO DATE FIELDS OF ITS OWN; NOTE ADDED
002800*                SO THE NEXT MAINTAINER DOESN'T GO LOOKING.
002900* 05/11/12  DK   UPDATE NOW LEAVES A FIELD UNCHANGED WHEN THE
003000*                TRANSACTION SENDS IT BLANK, RATHER THAN
003100*                BLANKING OUT THE MASTER FIELD.                RQ4801
003150* 03/09/16  RH   UPDATE NOW BUILDS THE POST-SUBSTITUTION ROW IN
003160*                WORKING STORAGE AND COMPARES IT TO THE STORED
003170*                ROW BEFORE WRITING -- REJECTS AS "ALREADY
003180*                UPDATED" WHEN NOTHING WOULD ACTUALLY CHANGE.    RQ5920
003200******************************************************************
003300
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.  IBM-390.
003700 OBJECT-COMPUTER.  IBM-390.
003800 SPECIAL-NAMES.
003900     C01 IS NEXT-PAGE.
004000
004100 DATA DIVISION.
004200 WORKING-STORAGE SECTION.
004300
004400 01  WS-PROGRAM-IDENT.
004500     05  WS-PROGRAM-NAME           PIC X(8) VALUE "PERSMNT".
004600     05  FILLER                    PIC X(22).
004700
004800 01  WS-WORK-AREA.
004900     05  WS-FOUND-SW               PIC X(1) VALUE "N".
005000         88  WS-ROW-FOUND              VALUE "Y".
005100     05  WS-FOUND-IDX              PIC 9(4) COMP VALUE ZERO.
005200     05  WS-DUP-SW                 PIC X(1) VALUE "N".
005300         88  WS-DUP-FOUND              VALUE "Y".
005400     05  FILLER                    PIC X(4).
005410
005420 01  WS-UPDATE-WORK-AREA.
005430     05  WS-NEW-ADDRESS            PIC X(40).
005440     05  WS-NEW-CITY               PIC X(25).
005450     05  WS-NEW-ZIP                PIC X(10).
005460     05  WS-NEW-PHONE              PIC X(14).
005470     05  WS-NEW-EMAIL              PIC X(40).
005480     05  FILLER                    PIC X(4).
005500
005600 01  ABEND-REC.
005700     05  PARA-NAME                 PIC X(30).
005800     05  FILLER                    PIC X(1) VALUE SPACES.
005900     05  ABEND-REASON              PIC X(50).
006000     05  FILLER                    PIC X(1) VALUE SPACES.
006100     05  ACTUAL-VAL                PIC X(19).
006200     05  FILLER                    PIC X(1) VALUE SPACES.
006300     05  EXPECTED-VAL              PIC X(18).
006400
006500 01  RC-VALUES.
006600     05  RC-OK                     PIC S9(4) COMP VALUE 0.
006700     05  RC-FOUND                  PIC S9(4) COMP VALUE 4.
006800     05  RC-DUP                    PIC S9(4) COMP VALUE 8.
006900     05  RC-NOT-FOUND              PIC S9(4) COMP VALUE 12.
007000     05  RC-TABLE-FULL             PIC S9(4) COMP VALUE 16.
007050     05  RC-NO-CHANGE              PIC S9(4) COMP VALUE 20.
007100     05  FILLER                    PIC X(4).
007200
007300 LINKAGE SECTION.
007400
007500     COPY ALRTPERS.
007600     COPY ALRTTRAN.
007700
007800 01  LK-RETURN-CD                  PIC S9(4) COMP.
007900
008000 PROCEDURE DIVISION USING PERS-TABLE,
008100                           PERS-MAINT-TRAN,
008200                           LK-RETURN-CD.
008300
008400 0000-MAINLINE.
008500     MOVE "0000-MAINLINE" TO PARA-NAME.
008600     MOVE RC-OK TO LK-RETURN-CD.
008700     PERFORM 100-FIND-PERSON THRU 100-EXIT.
008800     EVALUATE TRUE
008900         WHEN PM-LOOKUP
009000             PERFORM 200-DO-LOOKUP THRU 200-EXIT
009100         WHEN PM-ADD
009200             PERFORM 300-DO-ADD THRU 300-EXIT
009300         WHEN PM-UPDATE
009400             PERFORM 400-DO-UPDATE THRU 400-EXIT
009500         WHEN PM-DELETE
009600             PERFORM 500-DO-DELETE THRU 500-EXIT
009700         WHEN OTHER
009800             MOVE "** INVALID PM-ACTION-CODE" TO ABEND-REASON
009900             MOVE PM-ACTION-CODE TO ACTUAL-VAL
010000             GO TO 1000-ABEND-RTN
010100     END-EVALUATE.
010200     GOBACK.
010300
010400******************************************************************
010500* 100 -- LOCATE THE TRANSACTION'S FIRST/LAST NAME IN THE TABLE,
010600* IF PRESENT.  USED BY ALL FOUR ACTIONS.
010700******************************************************************
010800 100-FIND-PERSON.
010900     MOVE "100-FIND-PERSON" TO PARA-NAME.
011000     MOVE "N" TO WS-FOUND-SW.
011100     MOVE ZERO TO WS-FOUND-IDX.
011200     IF PERS-TABLE-COUNT > ZERO
011300         SET PERS-IDX TO 1
011400         SEARCH PERS-TABLE-ROW
011500             AT END
011600                 CONTINUE
011700             WHEN PERS-T-FIRST-NAME(PERS-IDX) = PM-FIRST-NAME
011800              AND PERS-T-LAST-NAME(PERS-IDX)  = PM-LAST-NAME
011900                 MOVE "Y" TO WS-FOUND-SW
012000                 SET WS-FOUND-IDX TO PERS-IDX
012100         END-SEARCH
012200     END-IF.
012300 100-EXIT.
012400     EXIT.
012500
012600******************************************************************
012700* 200 -- LOOKUP.  NO TABLE CHANGE, JUST REPORTS FOUND/NOT FOUND.
012800******************************************************************
012900 200-DO-LOOKUP.
013000     MOVE "200-DO-LOOKUP" TO PARA-NAME.
013100     IF WS-ROW-FOUND
013200         MOVE RC-FOUND TO LK-RETURN-CD
013300     ELSE
013400         MOVE RC-NOT-FOUND TO LK-RETURN-CD
013500     END-IF.
013600 200-EXIT.
013700     EXIT.
013800
013900******************************************************************
014000* 300 -- ADD.  REJECTED IF THE NAME IS ALREADY ON FILE OR THE
014100* TABLE HAS NO ROOM.  MEDICAL FIELDS ARE LEFT AT DEFAULT -- THEY
014200* ARE OWNED BY THE MEDICAL-RECORD FILE AND FOLDED IN ON THE NEXT
014300* RUN'S MERGE STEP, NOT SET HERE.
014400******************************************************************
014500 300-DO-ADD.
014600     MOVE "300-DO-ADD" TO PARA-NAME.
014700     IF WS-ROW-FOUND
014800         MOVE RC-DUP TO LK-RETURN-CD
014900         GO TO 300-EXIT
015000     END-IF.
015100     IF PERS-TABLE-COUNT NOT < PERS-TABLE-MAX
015200         MOVE RC-TABLE-FULL TO LK-RETURN-CD
015300         GO TO 300-EXIT
015400     END-IF.
015500     ADD +1 TO PERS-TABLE-COUNT.
015600     SET PERS-IDX TO PERS-TABLE-COUNT.
015700     MOVE SPACES              TO PERS-TABLE-ROW(PERS-IDX).
015800     MOVE PM-FIRST-NAME       TO PERS-T-FIRST-NAME(PERS-IDX).
015900     MOVE PM-LAST-NAME        TO PERS-T-LAST-NAME(PERS-IDX).
016000     MOVE PM-ADDRESS          TO PERS-T-ADDRESS(PERS-IDX).
016100     MOVE PM-CITY             TO PERS-T-CITY(PERS-IDX).
016200     MOVE PM-ZIP              TO PERS-T-ZIP(PERS-IDX).
016300     MOVE PM-PHONE            TO PERS-T-PHONE(PERS-IDX).
016400     MOVE PM-EMAIL            TO PERS-T-EMAIL(PERS-IDX).
016500     MOVE ZERO                TO PERS-T-BIRTHDATE(PERS-IDX).
016600     MOVE ZERO                TO PERS-T-AGE(PERS-IDX).
016700     MOVE "N"                 TO PERS-T-HAS-MEDREC-SW(PERS-IDX).
016800     MOVE RC-OK TO LK-RETURN-CD.
016900 300-EXIT.
017000     EXIT.
017100
017200******************************************************************
017300* 400 -- UPDATE.  A BLANK TRANSACTION FIELD MEANS "LEAVE THE
017400* MASTER FIELD ALONE" -- SEE THE PM-XXX-ABSENT 88-LEVELS IN
017500* ALRTTRAN.                                                RQ4801
017550* THE SUBSTITUTED ROW IS BUILT IN WS-UPDATE-WORK-AREA FIRST AND
017560* COMPARED FIELD BY FIELD AGAINST WHAT IS ALREADY STORED --
017570* IF NOTHING WOULD CHANGE THE UPDATE IS REJECTED RC-NO-CHANGE
017580* RATHER THAN REWRITING THE ROW WITH ITSELF.                RQ5920
017600******************************************************************
017700 400-DO-UPDATE.
017800     MOVE "400-DO-UPDATE" TO PARA-NAME.
017900     IF NOT WS-ROW-FOUND
018000         MOVE RC-NOT-FOUND TO LK-RETURN-CD
018100         GO TO 400-EXIT
018200     END-IF.
018300     SET PERS-IDX TO WS-FOUND-IDX.
018310     MOVE PERS-T-ADDRESS(PERS-IDX) TO WS-NEW-ADDRESS.
018320     MOVE PERS-T-CITY(PERS-IDX)    TO WS-NEW-CITY.
018330     MOVE PERS-T-ZIP(PERS-IDX)     TO WS-NEW-ZIP.
018340     MOVE PERS-T-PHONE(PERS-IDX)   TO WS-NEW-PHONE.
018350     MOVE PERS-T-EMAIL(PERS-IDX)   TO WS-NEW-EMAIL.
018400     IF NOT PM-ADDRESS-ABSENT
018500         MOVE PM-ADDRESS TO WS-NEW-ADDRESS
018600     END-IF.
018700     IF NOT PM-CITY-ABSENT
018800         MOVE PM-CITY TO WS-NEW-CITY
018900     END-IF.
019000     IF NOT PM-ZIP-ABSENT
019100         MOVE PM-ZIP TO WS-NEW-ZIP
019200     END-IF.
019300     IF NOT PM-PHONE-ABSENT
019400         MOVE PM-PHONE TO WS-NEW-PHONE
019500     END-IF.
019600     IF NOT PM-EMAIL-ABSENT
019700         MOVE PM-EMAIL TO WS-NEW-EMAIL
019750     END-IF.
019800     IF WS-NEW-ADDRESS = PERS-T-ADDRESS(PERS-IDX)
019810        AND WS-NEW-CITY  = PERS-T-CITY(PERS-IDX)
019820        AND WS-NEW-ZIP   = PERS-T-ZIP(PERS-IDX)
019830        AND WS-NEW-PHONE = PERS-T-PHONE(PERS-IDX)
019840        AND WS-NEW-EMAIL = PERS-T-EMAIL(PERS-IDX)
019850         MOVE RC-NO-CHANGE TO LK-RETURN-CD
019860         GO TO 400-EXIT
019870     END-IF.
019880     MOVE WS-NEW-ADDRESS TO PERS-T-ADDRESS(PERS-IDX).
019890     MOVE WS-NEW-CITY    TO PERS-T-CITY(PERS-IDX).
019900     MOVE WS-NEW-ZIP     TO PERS-T-ZIP(PERS-IDX).
019910     MOVE WS-NEW-PHONE   TO PERS-T-PHONE(PERS-IDX).
019920     MOVE WS-NEW-EMAIL   TO PERS-T-EMAIL(PERS-IDX).
019930     MOVE RC-OK TO LK-RETURN-CD.
020000 400-EXIT.
020100     EXIT.
020200
020300******************************************************************
020400* 500 -- DELETE.  REMOVES THE ROW BY SLIDING EVERY ROW BEHIND IT
020500* UP ONE POSITION AND DECREMENTING THE COUNT.
020600******************************************************************
020700 500-DO-DELETE.
020800     MOVE "500-DO-DELETE" TO PARA-NAME.
020900     IF NOT WS-ROW-FOUND
021000         MOVE RC-NOT-FOUND TO LK-RETURN-CD
021100         GO TO 500-EXIT
021200     END-IF.
021300     PERFORM 510-SLIDE-ROWS-UP THRU 510-EXIT
021400         VARYING PERS-IDX FROM WS-FOUND-IDX BY 1
021500         UNTIL PERS-IDX NOT < PERS-TABLE-COUNT.
021600     SUBTRACT 1 FROM PERS-TABLE-COUNT.
021700     MOVE RC-OK TO LK-RETURN-CD.
021800 500-EXIT.
021900     EXIT.
022000
022100 510-SLIDE-ROWS-UP.
022200     MOVE "510-SLIDE-ROWS-UP" TO PARA-NAME.
022300     MOVE PERS-TABLE-ROW(PERS-IDX + 1) TO PERS-TABLE-ROW(PERS-IDX).
022400 510-EXIT.
022500     EXIT.
022600
022700******************************************************************
022800* 1000 -- ABEND ROUTINE.  SHOP STANDARD.
022900******************************************************************
023000 1000-ABEND-RTN.
023100     DISPLAY "*** ABNORMAL END - PERSMNT ***" UPON CONSOLE.
023200     DISPLAY ABEND-REASON UPON CONSOLE.
023300     MOVE 9 TO LK-RETURN-CD.
023400     GOBACK.
