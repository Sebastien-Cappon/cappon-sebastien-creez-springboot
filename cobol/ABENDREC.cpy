000100******************************************************************
000200* COPYBOOK    ABENDREC
000300* SHOP-STANDARD ABEND MESSAGE RECORD.  COPY'D INTO EVERY BATCH
000400* PROGRAM'S WORKING-STORAGE SO 1000-ABEND-RTN HAS A COMMON
000500* 120-BYTE SYSOUT LINE TO WRITE BEFORE FORCING THE 0C7.
000600*----------------------------------------------------------------
000700* 01/01/08  JS   ORIGINAL COPYBOOK, CARRIED FORWARD FROM THE
000800*                PATIENT-BILLING SUITE.
000900* 03/14/11  JS   ADOPTED AS-IS FOR THE ALERT SYSTEM CONVERSION --
001000*                NO CHANGES NEEDED.                          RQ4410
001100******************************************************************
001200 01  ABEND-REC.
001300     05  PARA-NAME                 PIC X(30).
001400     05  FILLER                    PIC X(1) VALUE SPACES.
001500     05  ABEND-REASON              PIC X(50).
001600     05  FILLER                    PIC X(1) VALUE SPACES.
001700     05  ACTUAL-VAL                PIC X(19).
001800     05  FILLER                    PIC X(1) VALUE SPACES.
001900     05  EXPECTED-VAL              PIC X(18).
002000
002100 77  ZERO-VAL                      PIC 9(1) VALUE ZERO.
002200 77  ONE-VAL                       PIC 9(1) VALUE 1.
