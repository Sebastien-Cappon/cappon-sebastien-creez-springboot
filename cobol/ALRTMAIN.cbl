000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ALRTMAIN.
000300 AUTHOR.        JON SAYLES.
000400 INSTALLATION.  COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN.  03/14/11.
000600 DATE-COMPILED.
000700 SECURITY.      CITY EMERGENCY SERVICES -- INTERNAL USE ONLY.
000800******************************************************************
000900* ALRTMAIN -- CITY SAFETY-ALERT INQUIRY AND ROSTER MAINTENANCE
001000* BATCH DRIVER.
001100*
001200* LOADS THE THREE MASTER FILES (PERSON, FIRESTATION, MEDICAL-
001300* RECORD) INTO MEMORY, FOLDS THE MEDICAL-RECORD DATA INTO THE
001400* PERSON TABLE ON A NAME MATCH, THEN PROCESSES THE INQUIRY/
001500* TRANSACTION FILE AGAINST THE MERGED TABLES AND WRITES THE
001600* ALERTRPT PRINT FILE.  AFTER INQUIRIES ARE DONE IT PROCESSES
001700* THE THREE MAINTENANCE-TRANSACTION FILES THROUGH THE PERSMNT,
001800* STAMNT AND MEDMNT SUBPROGRAMS AND, IF ANY TABLE WAS CHANGED,
001900* REWRITES THE CORRESPONDING MASTER FILE ON THE WAY OUT.
002000*----------------------------------------------------------------
002100* CHANGE LOG
002200* 03/14/11  JS   ORIGINAL PROGRAM, CONVERTED FROM THE PATIENT-
002300*                ROSTER REPORTING SUITE FOR THE NEW SAFETY-ALERT
002400*                REQUEST.                                  RQ4410
002500* 03/21/11  JS   ADDED THE INQ-TRAN-FILE DISPATCH AND THE FIRST
002600*                FIVE INQUIRIES (FIRESTATION SCOPE, CHILDREN AT
002700*                ADDRESS, PHONES BY STATION, HOUSEHOLD BY
002800*                ADDRESS, ADDRESSES BY STATION).             RQ4411
002900* 03/24/11  JS   ADDED THE PRINT-LINE COPYBOOK AND PAGE
003000*                HEADINGS FOR ALL FIVE.                      RQ4412
003100* 04/02/11  JS   ADDED PERSON-INFO-BY-NAME AND E-MAIL-BY-CITY
003200*                INQUIRIES (FUNCTION CODES 07 AND 08).       RQ4419
003300* 04/18/11  JS   ADDED THE THREE MAINTENANCE-TRANSACTION LOOPS
003400*                AND THE CALLS TO PERSMNT/STAMNT/MEDMNT, WITH
003500*                CONDITIONAL MASTER-FILE REWRITE ON EXIT.     RQ4429
003600* 05/02/11  JS   ADDED THE FLOOD-ROSTER INQUIRY (FUNCTION 06)
003700*                AGAINST A LIST OF STATION NUMBERS, WITH THE
003800*                STATION/ADDRESS SORT AND CONTROL BREAK.      RQ4433
003900* 09/02/98  RH   Y2K -- SYSTEM DATE NOW WINDOWED (00-49 = 20XX,
004000*                50-99 = 19XX) INSTEAD OF BEING USED RAW AS A
004100*                2-DIGIT YEAR IN THE AGE CALCULATION.  BACKDATED
004200*                ENTRY -- SEE THE PATIENT-ROSTER SUITE THIS WAS
004300*                CONVERTED FROM FOR THE ORIGINAL FIX.
004400* 06/30/03  MMB  AGE CALCULATION NOW SKIPS PEOPLE WITH NO
004500*                MEDICAL-RECORD MATCH INSTEAD OF COMPUTING
004600*                AGAINST AN ALL-ZERO BIRTHDATE.              RQ5187
004700* 11/14/07  DK   RAISED PERS-TABLE-MAX AND MED-TABLE-MAX FROM
004800*                200 TO 500 ROWS AFTER THE FALL ANNEXATION.   RQ6041
004900* 02/09/09  JS   PERSON TABLE FULL AND STATION TABLE FULL NOW
005000*                FORCE 1000-ABEND-RTN INSTEAD OF SILENTLY
005100*                TRUNCATING THE LOAD.                        RQ6288
005150* 03/09/16  RH   702-CALL-MEDMNT NOW PASSES WS-RUN-DATE-CCYYMMDD
005160*                AS A FOURTH LINKAGE PARAMETER SO MEDMNT CAN
005170*                DEFAULT A MISSING BIRTHDATE ON ADD.           RQ5920
005180* 03/09/16  RH   602-CALL-STAMNT NOW PASSES A RESULT-LIST AREA
005182*                STAMNT FILLS IN ON A LOOKUP.  245 AND 272 NOW
005184*                PRINT ALL 5 MEDICATION/ALLERGY OCCURRENCES
005186*                INSTEAD OF JUST THE FIRST.                    RQ5921
005200******************************************************************
005300
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER.  IBM-390.
005700 OBJECT-COMPUTER.  IBM-390.
005800 SPECIAL-NAMES.
005900     C01 IS NEXT-PAGE.
006000
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT PERSONS-FILE     ASSIGN TO UT-S-PERSONS
006400                              ORGANIZATION IS SEQUENTIAL
006500                              ACCESS MODE IS SEQUENTIAL
006600                              FILE STATUS IS PF-STATUS.
006700
006800     SELECT STATIONS-FILE    ASSIGN TO UT-S-STATIONS
006900                              ORGANIZATION IS SEQUENTIAL
007000                              ACCESS MODE IS SEQUENTIAL
007100                              FILE STATUS IS SF-STATUS.
007200
007300     SELECT MEDREC-FILE      ASSIGN TO UT-S-MEDREC
007400                              ORGANIZATION IS SEQUENTIAL
007500                              ACCESS MODE IS SEQUENTIAL
007600                              FILE STATUS IS MF-STATUS.
007700
007800     SELECT INQTRAN-FILE     ASSIGN TO UT-S-INQTRAN
007900                              ORGANIZATION IS SEQUENTIAL
008000                              ACCESS MODE IS SEQUENTIAL
008100                              FILE STATUS IS IF-STATUS.
008200
008300     SELECT PERSTRAN-FILE    ASSIGN TO UT-S-PERSTRAN
008400                              ORGANIZATION IS SEQUENTIAL
008500                              ACCESS MODE IS SEQUENTIAL
008600                              FILE STATUS IS PT-STATUS.
008700
008800     SELECT STATRAN-FILE     ASSIGN TO UT-S-STATRAN
008900                              ORGANIZATION IS SEQUENTIAL
009000                              ACCESS MODE IS SEQUENTIAL
009100                              FILE STATUS IS ST-STATUS.
009200
009300     SELECT MEDTRAN-FILE     ASSIGN TO UT-S-MEDTRAN
009400                              ORGANIZATION IS SEQUENTIAL
009500                              ACCESS MODE IS SEQUENTIAL
009600                              FILE STATUS IS MT-STATUS.
009700
009800     SELECT ALERTRPT         ASSIGN TO UT-S-ALERTRPT
009900                              ORGANIZATION IS SEQUENTIAL
010000                              ACCESS MODE IS SEQUENTIAL
010100                              FILE STATUS IS RO-STATUS.
010200
010300     SELECT PERSONS-OUT-FILE ASSIGN TO UT-S-PERSOUT
010400                              ORGANIZATION IS SEQUENTIAL
010500                              ACCESS MODE IS SEQUENTIAL
010600                              FILE STATUS IS PF-STATUS.
010700
010800     SELECT STATIONS-OUT-FILE ASSIGN TO UT-S-STAOUT
010900                              ORGANIZATION IS SEQUENTIAL
011000                              ACCESS MODE IS SEQUENTIAL
011100                              FILE STATUS IS SO-STATUS.
011200
011300     SELECT MEDREC-OUT-FILE  ASSIGN TO UT-S-MEDOUT
011400                              ORGANIZATION IS SEQUENTIAL
011500                              ACCESS MODE IS SEQUENTIAL
011600                              FILE STATUS IS MO-STATUS.
011700
011800     SELECT SYSOUT           ASSIGN TO UT-S-SYSOUT
011900                              ORGANIZATION IS SEQUENTIAL
012000                              ACCESS MODE IS SEQUENTIAL.
012100
012200 DATA DIVISION.
012300 FILE SECTION.
012400
012500 FD  PERSONS-FILE
012600     RECORDING MODE IS F
012700     LABEL RECORDS ARE STANDARD.
012800 01  FD-PERS-REC.
012900     05  FD-PERS-KEY               PIC X(45).
013000     05  FILLER                    PIC X(129).
013100
013200 FD  STATIONS-FILE
013300     RECORDING MODE IS F
013400     LABEL RECORDS ARE STANDARD.
013500 01  FD-STA-REC.
013600     05  FD-STA-KEY                PIC X(4).
013700     05  FILLER                    PIC X(40).
013800
013900 FD  MEDREC-FILE
014000     RECORDING MODE IS F
014100     LABEL RECORDS ARE STANDARD.
014200 01  FD-MED-REC.
014300     05  FD-MED-KEY                PIC X(45).
014400     05  FILLER                    PIC X(270).
014500
014600 FD  INQTRAN-FILE
014700     RECORDING MODE IS F
014800     LABEL RECORDS ARE STANDARD.
014900 01  FD-INQTRAN-REC.
015000     05  FD-INQTRAN-FUNCTION       PIC X(2).
015100     05  FILLER                    PIC X(78).
015200
015300 FD  PERSTRAN-FILE
015400     RECORDING MODE IS F
015500     LABEL RECORDS ARE STANDARD.
015600 01  FD-PERSTRAN-REC.
015700     05  FD-PERSTRAN-ACTION        PIC X(1).
015800     05  FILLER                    PIC X(174).
015900
016000 FD  STATRAN-FILE
016100     RECORDING MODE IS F
016200     LABEL RECORDS ARE STANDARD.
016300 01  FD-STATRAN-REC.
016400     05  FD-STATRAN-ACTION         PIC X(1).
016500     05  FILLER                    PIC X(57).
016600
016700 FD  MEDTRAN-FILE
016800     RECORDING MODE IS F
016900     LABEL RECORDS ARE STANDARD.
017000 01  FD-MEDTRAN-REC.
017100     05  FD-MEDTRAN-ACTION         PIC X(1).
017200     05  FILLER                    PIC X(307).
017300
017400 FD  ALERTRPT
017500     RECORDING MODE IS F
017600     LABEL RECORDS ARE STANDARD.
017700 01  RPT-REC                       PIC X(132).
017800
017900 FD  PERSONS-OUT-FILE
018000     RECORDING MODE IS F
018100     LABEL RECORDS ARE STANDARD.
018200 01  FD-PERSOUT-REC                PIC X(174).
018300
018400 FD  STATIONS-OUT-FILE
018500     RECORDING MODE IS F
018600     LABEL RECORDS ARE STANDARD.
018700 01  FD-STAOUT-REC                 PIC X(44).
018800
018900 FD  MEDREC-OUT-FILE
019000     RECORDING MODE IS F
019100     LABEL RECORDS ARE STANDARD.
019200 01  FD-MEDOUT-REC                 PIC X(315).
019300
019400 FD  SYSOUT
019500     RECORDING MODE IS F
019600     LABEL RECORDS ARE STANDARD.
019700 01  SYSOUT-REC                    PIC X(120).
019800
019900 WORKING-STORAGE SECTION.
020000
020100 01  WS-PROGRAM-IDENT.
020200     05  WS-PROGRAM-NAME           PIC X(8) VALUE "ALRTMAIN".
020300     05  FILLER                    PIC X(22).
020400
020500 01  FILE-STATUS-CODES.
020600     05  PF-STATUS                 PIC X(2).
020700         88  PF-EOF                    VALUE "10".
020800     05  SF-STATUS                 PIC X(2).
020900         88  SF-EOF                    VALUE "10".
021000     05  MF-STATUS                 PIC X(2).
021100         88  MF-EOF                    VALUE "10".
021200     05  IF-STATUS                 PIC X(2).
021300         88  IF-EOF                    VALUE "10".
021400     05  PT-STATUS                 PIC X(2).
021500         88  PT-EOF                    VALUE "10".
021600     05  ST-STATUS                 PIC X(2).
021700         88  ST-EOF                    VALUE "10".
021800     05  MT-STATUS                 PIC X(2).
021900         88  MT-EOF                    VALUE "10".
022000     05  RO-STATUS                 PIC X(2).
022100     05  SO-STATUS                 PIC X(2).
022200     05  MO-STATUS                 PIC X(2).
022300     05  FILLER                    PIC X(4).
022400
022500 01  WS-SWITCHES.
022600     05  MORE-PERS-SW              PIC X(1) VALUE "Y".
022700         88  NO-MORE-PERS              VALUE "N".
022800     05  MORE-STA-SW               PIC X(1) VALUE "Y".
022900         88  NO-MORE-STA               VALUE "N".
023000     05  MORE-MED-SW               PIC X(1) VALUE "Y".
023100         88  NO-MORE-MED               VALUE "N".
023200     05  MORE-INQ-SW               PIC X(1) VALUE "Y".
023300         88  NO-MORE-INQ               VALUE "N".
023400     05  MORE-PMT-SW               PIC X(1) VALUE "Y".
023500         88  NO-MORE-PMT               VALUE "N".
023600     05  MORE-SMT-SW               PIC X(1) VALUE "Y".
023700         88  NO-MORE-SMT               VALUE "N".
023800     05  MORE-MMT-SW               PIC X(1) VALUE "Y".
023900         88  NO-MORE-MMT               VALUE "N".
024000     05  WS-DATA-CHANGED-SW        PIC X(1) VALUE "N".
024100         88  WS-DATA-CHANGED           VALUE "Y".
024200     05  WS-SEEN-FOUND-SW          PIC X(1) VALUE "N".
024300         88  WS-VALUE-ALREADY-SEEN     VALUE "Y".
024400     05  FILLER                    PIC X(11).
024500
024600 01  WS-SYSTEM-DATE.
024700     05  WS-SYS-DATE-YYMMDD        PIC 9(6).
024800     05  WS-SYS-DATE-R REDEFINES WS-SYS-DATE-YYMMDD.
024900         10  WS-SYS-YY             PIC 9(2).
025000         10  WS-SYS-MM             PIC 9(2).
025100         10  WS-SYS-DD             PIC 9(2).
025200     05  FILLER                    PIC X(4).
025300
025400 01  WS-RUN-DATE-CCYYMMDD.
025500     05  WS-RUN-CCYY               PIC 9(4).
025600     05  WS-RUN-MMDD.
025700         10  WS-RUN-MM             PIC 9(2).
025800         10  WS-RUN-DD             PIC 9(2).
025900     05  FILLER                    PIC X(4).
026000
026100 01  WS-AGE-CALC-AREA.
026200     05  WS-AGE-BIRTHDATE          PIC 9(8).
026300     05  WS-AGE-BIRTH-R REDEFINES WS-AGE-BIRTHDATE.
026400         10  WS-AGE-BIRTH-CCYY     PIC 9(4).
026500         10  WS-AGE-BIRTH-MMDD     PIC 9(4).
026600     05  WS-AGE-RESULT             PIC 9(3) COMP.
026700     05  FILLER                    PIC X(4).
026800
026900 01  COUNTERS-AND-ACCUMULATORS.
027000     05  WS-PERS-RECS-READ         PIC S9(7) COMP VALUE ZERO.
027100     05  WS-STA-RECS-READ          PIC S9(7) COMP VALUE ZERO.
027200     05  WS-MED-RECS-READ          PIC S9(7) COMP VALUE ZERO.
027300     05  WS-INQ-RECS-READ          PIC S9(7) COMP VALUE ZERO.
027400     05  WS-PMT-RECS-READ          PIC S9(7) COMP VALUE ZERO.
027500     05  WS-SMT-RECS-READ          PIC S9(7) COMP VALUE ZERO.
027600     05  WS-MMT-RECS-READ          PIC S9(7) COMP VALUE ZERO.
027700     05  WS-RPT-LINES-WRITTEN      PIC S9(7) COMP VALUE ZERO.
027800     05  WS-ADULT-QTY              PIC 9(4) COMP VALUE ZERO.
027900     05  WS-CHILD-QTY              PIC 9(4) COMP VALUE ZERO.
028000     05  WS-MAINT-RET-CODE         PIC S9(4) COMP VALUE ZERO.
028100     05  FILLER                    PIC X(4).
028200
028300 01  WS-DEDUP-AREA.
028400     05  WS-CHECK-VALUE            PIC X(40).
028500     05  FILLER                    PIC X(4).
028600
028700 01  WS-SEEN-TABLE.
028800     05  WS-SEEN-COUNT             PIC 9(4) COMP VALUE ZERO.
028900     05  WS-SEEN-ROW OCCURS 500 TIMES
029000                 INDEXED BY WS-SEEN-IDX
029100                                   PIC X(40).
029200
029300 01  WS-HHLD-WORK-AREA.
029400     05  WS-CURR-HHLD-ADDR         PIC X(40).
029500     05  WS-HHLD-STA-LIST-HOLD     PIC X(50).
029600     05  WS-HHLD-STA-CTR           PIC 9(2) COMP VALUE ZERO.
029700     05  WS-EDIT-STA-NBR           PIC ZZZ9.
029800     05  FILLER                    PIC X(4).
029900
029910*    03/09/16 RH -- SUBSCRIPT SHARED BY 244/245 AND 271/272 TO
029920*    WALK ALL 5 MEDICATION/ALLERGY OCCURRENCES.  SEE CHANGE LOG.
029930 01  WS-MEDALG-WORK-AREA.
029940     05  WS-MEDALG-SUB             PIC 9(2) COMP.
029950     05  FILLER                    PIC X(4).
029960
029970*    03/09/16 RH -- RECEIVES THE STATION NUMBERS STAMNT FINDS ON
029972*    A LOOKUP.  LAYOUT MUST MATCH STAMNT'S LK-STA-RESULT-LIST.   RQ5921
029974 01  WS-STA-RESULT-LIST.
029976     05  WS-STA-RESULT-COUNT       PIC 9(2) COMP.
029978     05  WS-STA-RESULT-NBR OCCURS 10 TIMES
029980                                   PIC 9(4).
029982     05  FILLER                    PIC X(4).
029990
030000 01  WS-CHILD-WORK-AREA.
030100     05  WS-HHMEM-SUB              PIC 9(4) COMP.
030200     05  FILLER                    PIC X(4).
030300
030400 01  WS-FLOOD-WORK-AREA.
030500     05  WS-FLOOD-STA-LIST.
030600         10  WS-FLOOD-STA OCCURS 10 TIMES
030700                                   PIC 9(4).
030800     05  WS-FLOOD-STA-COUNT        PIC 9(2) COMP.
030900     05  WS-FLOOD-SUB1             PIC 9(2) COMP.
031000     05  WS-FLOOD-SUB2             PIC 9(2) COMP.
031100     05  WS-FLOOD-TEMP             PIC 9(4).
031200     05  WS-FLOOD-ADDR-LIST.
031300         10  WS-FLOOD-ADDR OCCURS 300 TIMES
031400                                   PIC X(40).
031500     05  WS-FLOOD-ADDR-COUNT       PIC 9(4) COMP.
031600     05  WS-FLOOD-ASUB1            PIC 9(4) COMP.
031700     05  WS-FLOOD-ASUB2            PIC 9(4) COMP.
031800     05  WS-FLOOD-ATEMP            PIC X(40).
031900     05  FILLER                    PIC X(4).
032000
032100     COPY ALRTPERS.
032200     COPY ALRTSTA.
032300     COPY ALRTMED.
032400     COPY ALRTTRAN.
032500     COPY ALRTRPT.
032600     COPY ABENDREC.
032700
032800 PROCEDURE DIVISION.
032900
033000 0000-MAINLINE.
033100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
033200     PERFORM 010-LOAD-PERSONS THRU 010-EXIT.
033300     PERFORM 020-LOAD-STATIONS THRU 020-EXIT.
033400     PERFORM 030-LOAD-MEDRECS THRU 030-EXIT.
033500     PERFORM 040-MERGE-MEDICAL-DATA THRU 040-EXIT.
033600     PERFORM 200-PROCESS-INQUIRIES THRU 200-EXIT.
033700     PERFORM 500-PROCESS-PERSON-MAINT THRU 500-EXIT.
033800     PERFORM 600-PROCESS-STATION-MAINT THRU 600-EXIT.
033900     PERFORM 700-PROCESS-MEDREC-MAINT THRU 700-EXIT.
034000     PERFORM 900-CLEANUP THRU 900-EXIT.
034100     MOVE ZERO TO RETURN-CODE.
034200     GOBACK.
034300
034400******************************************************************
034500* 000 SERIES -- HOUSEKEEPING.
034600******************************************************************
034700 000-HOUSEKEEPING.
034800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
034900     DISPLAY "ALRTMAIN STARTING - SAFETY ALERT BATCH RUN".
035000     ACCEPT WS-SYS-DATE-YYMMDD FROM DATE.
035100     PERFORM 005-WINDOW-RUN-DATE THRU 005-EXIT.
035200     OPEN INPUT  PERSONS-FILE
035300                 STATIONS-FILE
035400                 MEDREC-FILE
035500                 INQTRAN-FILE
035600                 PERSTRAN-FILE
035700                 STATRAN-FILE
035800                 MEDTRAN-FILE.
035900     OPEN OUTPUT ALERTRPT
036000                 PERSONS-OUT-FILE
036100                 STATIONS-OUT-FILE
036200                 MEDREC-OUT-FILE
036300                 SYSOUT.
036400     MOVE ZERO TO PERS-TABLE-COUNT.
036500     MOVE ZERO TO STA-TABLE-COUNT.
036600     MOVE ZERO TO MED-TABLE-COUNT.
036700 000-EXIT.
036800     EXIT.
036900
037000 005-WINDOW-RUN-DATE.
037100     MOVE "005-WINDOW-RUN-DATE" TO PARA-NAME.
037200*    Y2K WINDOWING -- 00 THRU 49 IS 20XX, 50 THRU 99 IS 19XX.
037300*    SEE CHANGE LOG.  09/02/98 RH
037400     IF WS-SYS-YY < 50
037500         COMPUTE WS-RUN-CCYY = 2000 + WS-SYS-YY
037600     ELSE
037700         COMPUTE WS-RUN-CCYY = 1900 + WS-SYS-YY
037800     END-IF.
037900     MOVE WS-SYS-MM TO WS-RUN-MM.
038000     MOVE WS-SYS-DD TO WS-RUN-DD.
038100 005-EXIT.
038200     EXIT.
038300
038400******************************************************************
038500* 010 SERIES -- LOAD THE PERSON MASTER INTO PERS-TABLE.
038600******************************************************************
038700 010-LOAD-PERSONS.
038800     MOVE "010-LOAD-PERSONS" TO PARA-NAME.
038900     PERFORM 011-READ-PERSONS THRU 011-EXIT.
039000     PERFORM 012-STORE-PERSON THRU 012-EXIT
039100         UNTIL NO-MORE-PERS.
039200 010-EXIT.
039300     EXIT.
039400
039500 011-READ-PERSONS.
039600     MOVE "011-READ-PERSONS" TO PARA-NAME.
039700     READ PERSONS-FILE INTO PERS-MASTER-REC
039800         AT END
039900         MOVE "N" TO MORE-PERS-SW
040000         GO TO 011-EXIT
040100     END-READ.
040200     ADD +1 TO WS-PERS-RECS-READ.
040300 011-EXIT.
040400     EXIT.
040500
040600 012-STORE-PERSON.
040700     MOVE "012-STORE-PERSON" TO PARA-NAME.
040800     IF PERS-TABLE-COUNT NOT < PERS-TABLE-MAX
040900         MOVE "** PERSON TABLE FULL - INCREASE PERS-TABLE-MAX"
041000                                           TO ABEND-REASON
041100         GO TO 1000-ABEND-RTN
041200     END-IF.
041300     ADD +1 TO PERS-TABLE-COUNT.
041400     SET PERS-IDX TO PERS-TABLE-COUNT.
041500     MOVE SPACES              TO PERS-TABLE-ROW(PERS-IDX).
041600     MOVE PERS-FIRST-NAME     TO PERS-T-FIRST-NAME(PERS-IDX).
041700     MOVE PERS-LAST-NAME      TO PERS-T-LAST-NAME(PERS-IDX).
041800     MOVE PERS-ADDRESS        TO PERS-T-ADDRESS(PERS-IDX).
041900     MOVE PERS-CITY           TO PERS-T-CITY(PERS-IDX).
042000     MOVE PERS-ZIP            TO PERS-T-ZIP(PERS-IDX).
042100     MOVE PERS-PHONE          TO PERS-T-PHONE(PERS-IDX).
042200     MOVE PERS-EMAIL          TO PERS-T-EMAIL(PERS-IDX).
042300     MOVE ZERO                TO PERS-T-BIRTHDATE(PERS-IDX).
042400     MOVE ZERO                TO PERS-T-AGE(PERS-IDX).
042500     MOVE "N"                 TO PERS-T-HAS-MEDREC-SW(PERS-IDX).
042600     PERFORM 011-READ-PERSONS THRU 011-EXIT.
042700 012-EXIT.
042800     EXIT.
042900
043000******************************************************************
043100* 020 SERIES -- LOAD THE FIRESTATION MAPPING INTO STA-TABLE.
043200******************************************************************
043300 020-LOAD-STATIONS.
043400     MOVE "020-LOAD-STATIONS" TO PARA-NAME.
043500     PERFORM 021-READ-STATIONS THRU 021-EXIT.
043600     PERFORM 022-STORE-STATION THRU 022-EXIT
043700         UNTIL NO-MORE-STA.
043800 020-EXIT.
043900     EXIT.
044000
044100 021-READ-STATIONS.
044200     MOVE "021-READ-STATIONS" TO PARA-NAME.
044300     READ STATIONS-FILE INTO STA-MASTER-REC
044400         AT END
044500         MOVE "N" TO MORE-STA-SW
044600         GO TO 021-EXIT
044700     END-READ.
044800     ADD +1 TO WS-STA-RECS-READ.
044900 021-EXIT.
045000     EXIT.
045100
045200 022-STORE-STATION.
045300     MOVE "022-STORE-STATION" TO PARA-NAME.
045400     IF STA-TABLE-COUNT NOT < STA-TABLE-MAX
045500         MOVE "** STATION TABLE FULL - INCREASE STA-TABLE-MAX"
045600                                           TO ABEND-REASON
045700         GO TO 1000-ABEND-RTN
045800     END-IF.
045900     ADD +1 TO STA-TABLE-COUNT.
046000     SET STA-IDX TO STA-TABLE-COUNT.
046100     MOVE SPACES       TO STA-TABLE-ROW(STA-IDX).
046200     MOVE STA-NBR      TO STA-T-NBR(STA-IDX).
046300     MOVE STA-ADDRESS  TO STA-T-ADDRESS(STA-IDX).
046400     PERFORM 021-READ-STATIONS THRU 021-EXIT.
046500 022-EXIT.
046600     EXIT.
046700
046800******************************************************************
046900* 030 SERIES -- LOAD THE MEDICAL-RECORD MASTER INTO MED-TABLE.
047000******************************************************************
047100 030-LOAD-MEDRECS.
047200     MOVE "030-LOAD-MEDRECS" TO PARA-NAME.
047300     PERFORM 031-READ-MEDRECS THRU 031-EXIT.
047400     PERFORM 032-STORE-MEDREC THRU 032-EXIT
047500         UNTIL NO-MORE-MED.
047600 030-EXIT.
047700     EXIT.
047800
047900 031-READ-MEDRECS.
048000     MOVE "031-READ-MEDRECS" TO PARA-NAME.
048100     READ MEDREC-FILE INTO MED-MASTER-REC
048200         AT END
048300         MOVE "N" TO MORE-MED-SW
048400         GO TO 031-EXIT
048500     END-READ.
048600     ADD +1 TO WS-MED-RECS-READ.
048700 031-EXIT.
048800     EXIT.
048900
049000 032-STORE-MEDREC.
049100     MOVE "032-STORE-MEDREC" TO PARA-NAME.
049200     IF MED-TABLE-COUNT NOT < MED-TABLE-MAX
049300         MOVE "** MEDREC TABLE FULL - INCREASE MED-TABLE-MAX"
049400                                           TO ABEND-REASON
049500         GO TO 1000-ABEND-RTN
049600     END-IF.
049700     ADD +1 TO MED-TABLE-COUNT.
049800     SET MED-IDX TO MED-TABLE-COUNT.
049900     MOVE SPACES           TO MED-TABLE-ROW(MED-IDX).
050000     MOVE MED-FIRST-NAME   TO MED-T-FIRST-NAME(MED-IDX).
050100     MOVE MED-LAST-NAME    TO MED-T-LAST-NAME(MED-IDX).
050200     MOVE MED-BIRTHDATE    TO MED-T-BIRTHDATE(MED-IDX).
050300     MOVE MED-COUNT-MEDS   TO MED-T-COUNT-MEDS(MED-IDX).
050400     MOVE MED-MEDICATIONS  TO MED-T-MEDICATIONS(MED-IDX).
050500     MOVE MED-COUNT-ALGS   TO MED-T-COUNT-ALGS(MED-IDX).
050600     MOVE MED-ALLERGIES    TO MED-T-ALLERGIES(MED-IDX).
050700     PERFORM 031-READ-MEDRECS THRU 031-EXIT.
050800 032-EXIT.
050900     EXIT.
051000
051100******************************************************************
051200* 040 SERIES -- FOLD THE MEDICAL RECORD INTO THE PERSON TABLE ON
051300* A FIRST-NAME/LAST-NAME MATCH.  PEOPLE WITH NO MATCH KEEP THE
051400* DEFAULTS SET IN 012-STORE-PERSON (ZERO BIRTHDATE, ZERO AGE,
051500* PERS-NO-MEDREC).
051600******************************************************************
051700 040-MERGE-MEDICAL-DATA.
051800     MOVE "040-MERGE-MEDICAL-DATA" TO PARA-NAME.
051900     PERFORM 041-MERGE-ONE-PERSON THRU 041-EXIT
052000         VARYING PERS-IDX FROM 1 BY 1
052100         UNTIL PERS-IDX > PERS-TABLE-COUNT.
052200 040-EXIT.
052300     EXIT.
052400
052500 041-MERGE-ONE-PERSON.
052600     MOVE "041-MERGE-ONE-PERSON" TO PARA-NAME.
052700     SET MED-IDX TO 1.
052800     SEARCH MED-TABLE-ROW
052900         AT END
053000             CONTINUE
053100         WHEN MED-T-FIRST-NAME(MED-IDX) =
053200              PERS-T-FIRST-NAME(PERS-IDX)
053300          AND MED-T-LAST-NAME(MED-IDX) =
053400              PERS-T-LAST-NAME(PERS-IDX)
053500             MOVE MED-T-BIRTHDATE(MED-IDX)
053600                               TO PERS-T-BIRTHDATE(PERS-IDX)
053700             MOVE MED-T-MEDICATIONS(MED-IDX)
053800                               TO PERS-T-MEDICATIONS(PERS-IDX)
053900             MOVE MED-T-ALLERGIES(MED-IDX)
054000                               TO PERS-T-ALLERGIES(PERS-IDX)
054100             MOVE "Y"          TO PERS-T-HAS-MEDREC-SW(PERS-IDX)
054200             PERFORM 045-CALC-AGE THRU 045-EXIT
054300     END-SEARCH.
054400 041-EXIT.
054500     EXIT.
054600
054700*    06/30/03 MMB -- ONLY CALLED WHEN A MEDICAL-RECORD MATCH WAS
054800*    FOUND, SO AN ALL-ZERO BIRTHDATE NEVER PRODUCES A BOGUS AGE.
054900 045-CALC-AGE.
055000     MOVE "045-CALC-AGE" TO PARA-NAME.
055100     MOVE PERS-T-BIRTHDATE(PERS-IDX) TO WS-AGE-BIRTHDATE.
055200     COMPUTE WS-AGE-RESULT = WS-RUN-CCYY - WS-AGE-BIRTH-CCYY.
055300     IF WS-AGE-BIRTH-MMDD > WS-RUN-MMDD
055400         SUBTRACT 1 FROM WS-AGE-RESULT
055500     END-IF.
055600     MOVE WS-AGE-RESULT TO PERS-T-AGE(PERS-IDX).
055700 045-EXIT.
055800     EXIT.
055900
056000******************************************************************
056100* 200 SERIES -- READ AND DISPATCH THE INQUIRY/TRANSACTION FILE.
056200******************************************************************
056300 200-PROCESS-INQUIRIES.
056400     MOVE "200-PROCESS-INQUIRIES" TO PARA-NAME.
056500     PERFORM 205-READ-INQ-TRAN THRU 205-EXIT.
056600     PERFORM 206-DISPATCH-INQUIRY THRU 206-EXIT
056700         UNTIL NO-MORE-INQ.
056800 200-EXIT.
056900     EXIT.
057000
057100 205-READ-INQ-TRAN.
057200     MOVE "205-READ-INQ-TRAN" TO PARA-NAME.
057300     READ INQTRAN-FILE INTO INQ-TRAN-RECORD
057400         AT END
057500         MOVE "N" TO MORE-INQ-SW
057600         GO TO 205-EXIT
057700     END-READ.
057800     ADD +1 TO WS-INQ-RECS-READ.
057900 205-EXIT.
058000     EXIT.
058100
058200 206-DISPATCH-INQUIRY.
058300     MOVE "206-DISPATCH-INQUIRY" TO PARA-NAME.
058400     EVALUATE TRUE
058500         WHEN INQ-FIRESTATION-SCOPE
058600             PERFORM 210-INQ-FIRESTATION-SCOPE THRU 210-EXIT
058700         WHEN INQ-CHILDREN-AT-ADDR
058800             PERFORM 220-INQ-CHILDREN-AT-ADDR THRU 220-EXIT
058900         WHEN INQ-PHONES-BY-STATION
059000             PERFORM 230-INQ-PHONES-BY-STATION THRU 230-EXIT
059100         WHEN INQ-HOUSEHOLD-BY-ADDR
059200             PERFORM 240-INQ-HOUSEHOLD-BY-ADDR THRU 240-EXIT
059300         WHEN INQ-ADDRS-BY-STATION
059400             PERFORM 250-INQ-ADDRS-BY-STATION THRU 250-EXIT
059500         WHEN INQ-FLOOD-BY-STATIONS
059600             PERFORM 260-INQ-FLOOD-BY-STATIONS THRU 260-EXIT
059700         WHEN INQ-PERSON-BY-NAME
059800             PERFORM 270-INQ-PERSON-BY-NAME THRU 270-EXIT
059900         WHEN INQ-EMAIL-BY-CITY
060000             PERFORM 280-INQ-EMAIL-BY-CITY THRU 280-EXIT
060100         WHEN OTHER
060200             MOVE "** INVALID INQUIRY FUNCTION CODE"
060300                                       TO ABEND-REASON
060400             MOVE INQ-FUNCTION-CODE    TO ACTUAL-VAL
060500             GO TO 1000-ABEND-RTN
060600     END-EVALUATE.
060700     PERFORM 205-READ-INQ-TRAN THRU 205-EXIT.
060800 206-EXIT.
060900     EXIT.
061000
061100******************************************************************
061200* 210 -- INQUIRY 1 -- FIRESTATION SCOPE.  ONE HEADER PER STATION,
061300* ONE DETAIL LINE PER RESIDENT COVERED, ONE TRAILER WITH THE
061400* ADULT/CHILD COUNT.
061500******************************************************************
061600 210-INQ-FIRESTATION-SCOPE.
061700     MOVE "210-INQ-FIRESTATION-SCOPE" TO PARA-NAME.
061800     MOVE ZERO TO WS-ADULT-QTY, WS-CHILD-QTY.
061900     MOVE SPACES TO RPT-FSTA-HDR.
062000     MOVE INQ-STATION-NBR TO RPT-FSTA-HDR-NBR.
062100     WRITE RPT-REC FROM RPT-FSTA-HDR
062200         AFTER ADVANCING NEXT-PAGE.
062300     ADD +1 TO WS-RPT-LINES-WRITTEN.
062400     PERFORM 211-FSTA-ONE-STATION THRU 211-EXIT
062500         VARYING STA-IDX FROM 1 BY 1
062600         UNTIL STA-IDX > STA-TABLE-COUNT.
062700     MOVE SPACES TO RPT-FSTA-TRAILER.
062800     MOVE WS-ADULT-QTY TO RPT-FSTA-ADULT-QTY.
062900     MOVE WS-CHILD-QTY TO RPT-FSTA-CHILD-QTY.
063000     WRITE RPT-REC FROM RPT-FSTA-TRAILER
063100         AFTER ADVANCING 1.
063200     ADD +1 TO WS-RPT-LINES-WRITTEN.
063300 210-EXIT.
063400     EXIT.
063500
063600 211-FSTA-ONE-STATION.
063700     MOVE "211-FSTA-ONE-STATION" TO PARA-NAME.
063800     IF STA-T-NBR(STA-IDX) = INQ-STATION-NBR
063900         PERFORM 212-FSTA-ONE-PERSON THRU 212-EXIT
064000             VARYING PERS-IDX FROM 1 BY 1
064100             UNTIL PERS-IDX > PERS-TABLE-COUNT
064200     END-IF.
064300 211-EXIT.
064400     EXIT.
064500
064600 212-FSTA-ONE-PERSON.
064700     MOVE "212-FSTA-ONE-PERSON" TO PARA-NAME.
064800     IF PERS-T-ADDRESS(PERS-IDX) = STA-T-ADDRESS(STA-IDX)
064900         MOVE SPACES TO RPT-FSTA-DETAIL
065000         MOVE PERS-T-FIRST-NAME(PERS-IDX) TO RPT-FSTA-FIRST-NAME
065100         MOVE PERS-T-LAST-NAME(PERS-IDX)  TO RPT-FSTA-LAST-NAME
065200         MOVE PERS-T-ADDRESS(PERS-IDX)    TO RPT-FSTA-ADDRESS
065300         MOVE PERS-T-PHONE(PERS-IDX)      TO RPT-FSTA-PHONE
065400         WRITE RPT-REC FROM RPT-FSTA-DETAIL
065500             AFTER ADVANCING 1
065600         ADD +1 TO WS-RPT-LINES-WRITTEN
065700         IF PERS-IS-ADULT(PERS-IDX)
065800             ADD +1 TO WS-ADULT-QTY
065900         ELSE
066000             ADD +1 TO WS-CHILD-QTY
066100         END-IF
066200     END-IF.
066300 212-EXIT.
066400     EXIT.
066500
066600******************************************************************
066700* 220 -- INQUIRY 2 -- CHILDREN AT ADDRESS.  FOR EVERY CHILD AT
066800* THE ADDRESS, LIST THE OTHER HOUSEHOLD MEMBERS -- SAME ADDRESS,
066900* FIRST NAME DIFFERENT FROM THE CHILD'S.
067000******************************************************************
067100 220-INQ-CHILDREN-AT-ADDR.
067200     MOVE "220-INQ-CHILDREN-AT-ADDR" TO PARA-NAME.
067300     PERFORM 221-CHILD-ONE-PERSON THRU 221-EXIT
067400         VARYING PERS-IDX FROM 1 BY 1
067500         UNTIL PERS-IDX > PERS-TABLE-COUNT.
067600 220-EXIT.
067700     EXIT.
067800
067900 221-CHILD-ONE-PERSON.
068000     MOVE "221-CHILD-ONE-PERSON" TO PARA-NAME.
068100     IF PERS-T-ADDRESS(PERS-IDX) = INQ-ADDRESS
068200        AND PERS-IS-CHILD(PERS-IDX)
068300         MOVE SPACES TO RPT-CHILD-HDR
068400         MOVE PERS-T-FIRST-NAME(PERS-IDX) TO RPT-CHILD-FIRST-NAME
068500         MOVE PERS-T-LAST-NAME(PERS-IDX)  TO RPT-CHILD-LAST-NAME
068600         MOVE PERS-T-AGE(PERS-IDX)        TO RPT-CHILD-AGE
068700         WRITE RPT-REC FROM RPT-CHILD-HDR
068800             AFTER ADVANCING 1
068900         ADD +1 TO WS-RPT-LINES-WRITTEN
069000         PERFORM 222-CHILD-ONE-MEMBER THRU 222-EXIT
069100             VARYING WS-HHMEM-SUB FROM 1 BY 1
069200             UNTIL WS-HHMEM-SUB > PERS-TABLE-COUNT
069300     END-IF.
069400 221-EXIT.
069500     EXIT.
069600
069700 222-CHILD-ONE-MEMBER.
069800     MOVE "222-CHILD-ONE-MEMBER" TO PARA-NAME.
069900     IF PERS-T-ADDRESS(WS-HHMEM-SUB) = INQ-ADDRESS
070000        AND PERS-T-FIRST-NAME(WS-HHMEM-SUB)
070100                                 NOT = PERS-T-FIRST-NAME(PERS-IDX)
070200         MOVE SPACES TO RPT-CHILD-MEMBER
070300         MOVE PERS-T-FIRST-NAME(WS-HHMEM-SUB)
070400                                   TO RPT-HHMEM-FIRST-NAME
070500         MOVE PERS-T-LAST-NAME(WS-HHMEM-SUB)
070600                                   TO RPT-HHMEM-LAST-NAME
070700         WRITE RPT-REC FROM RPT-CHILD-MEMBER
070800             AFTER ADVANCING 1
070900         ADD +1 TO WS-RPT-LINES-WRITTEN
071000     END-IF.
071100 222-EXIT.
071200     EXIT.
071300
071400******************************************************************
071500* 230 -- INQUIRY 3 -- DISTINCT PHONE NUMBERS FOR EVERY ADDRESS
071600* COVERED BY THE REQUESTED STATION.
071700******************************************************************
071800 230-INQ-PHONES-BY-STATION.
071900     MOVE "230-INQ-PHONES-BY-STATION" TO PARA-NAME.
072000     MOVE ZERO TO WS-SEEN-COUNT.
072100     MOVE SPACES TO RPT-LIST-TITLE.
072200     MOVE "PHONE NUMBERS FOR STATION" TO RPT-LIST-TITLE-TXT.
072300     WRITE RPT-REC FROM RPT-LIST-TITLE
072400         AFTER ADVANCING NEXT-PAGE.
072500     ADD +1 TO WS-RPT-LINES-WRITTEN.
072600     PERFORM 231-PHONE-ONE-STATION THRU 231-EXIT
072700         VARYING STA-IDX FROM 1 BY 1
072800         UNTIL STA-IDX > STA-TABLE-COUNT.
072900 230-EXIT.
073000     EXIT.
073100
073200 231-PHONE-ONE-STATION.
073300     MOVE "231-PHONE-ONE-STATION" TO PARA-NAME.
073400     IF STA-T-NBR(STA-IDX) = INQ-STATION-NBR
073500         PERFORM 232-PHONE-ONE-PERSON THRU 232-EXIT
073600             VARYING PERS-IDX FROM 1 BY 1
073700             UNTIL PERS-IDX > PERS-TABLE-COUNT
073800     END-IF.
073900 231-EXIT.
074000     EXIT.
074100
074200 232-PHONE-ONE-PERSON.
074300     MOVE "232-PHONE-ONE-PERSON" TO PARA-NAME.
074400     IF PERS-T-ADDRESS(PERS-IDX) = STA-T-ADDRESS(STA-IDX)
074500         MOVE SPACES TO WS-CHECK-VALUE
074600         MOVE PERS-T-PHONE(PERS-IDX) TO WS-CHECK-VALUE
074700         PERFORM 233-CHECK-VALUE-SEEN THRU 233-EXIT
074800         IF NOT WS-VALUE-ALREADY-SEEN
074900             PERFORM 234-ADD-SEEN-VALUE THRU 234-EXIT
075000             MOVE SPACES TO RPT-LIST-LINE
075100             MOVE PERS-T-PHONE(PERS-IDX) TO RPT-LIST-VALUE
075200             WRITE RPT-REC FROM RPT-LIST-LINE
075300                 AFTER ADVANCING 1
075400             ADD +1 TO WS-RPT-LINES-WRITTEN
075500         END-IF
075600     END-IF.
075700 232-EXIT.
075800     EXIT.
075900
076000******************************************************************
076100* 233/234 -- SHARED "HAVE WE ALREADY REPORTED THIS VALUE" UTILITY
076200* USED BY THE PHONE, HOUSEHOLD-STATION, FLOOD-ADDRESS AND E-MAIL
076300* INQUIRIES.  CALLER MOVES THE VALUE TO WS-CHECK-VALUE FIRST.
076400******************************************************************
076500 233-CHECK-VALUE-SEEN.
076600     MOVE "233-CHECK-VALUE-SEEN" TO PARA-NAME.
076700     MOVE "N" TO WS-SEEN-FOUND-SW.
076800     IF WS-SEEN-COUNT > ZERO
076900         SET WS-SEEN-IDX TO 1
077000         SEARCH WS-SEEN-ROW
077100             AT END
077200                 CONTINUE
077300             WHEN WS-SEEN-ROW(WS-SEEN-IDX) = WS-CHECK-VALUE
077400                 MOVE "Y" TO WS-SEEN-FOUND-SW
077500         END-SEARCH
077600     END-IF.
077700 233-EXIT.
077800     EXIT.
077900
078000 234-ADD-SEEN-VALUE.
078100     MOVE "234-ADD-SEEN-VALUE" TO PARA-NAME.
078200     ADD +1 TO WS-SEEN-COUNT.
078300     SET WS-SEEN-IDX TO WS-SEEN-COUNT.
078400     MOVE WS-CHECK-VALUE TO WS-SEEN-ROW(WS-SEEN-IDX).
078500 234-EXIT.
078600     EXIT.
078700
078800******************************************************************
078900* 240 -- INQUIRY 4 -- HOUSEHOLD BY ADDRESS.  HEADER LISTS EVERY
079000* DISTINCT STATION NUMBER COVERING THE ADDRESS, THEN ONE DETAIL
079100* LINE PER RESIDENT.
079200******************************************************************
079300 240-INQ-HOUSEHOLD-BY-ADDR.
079400     MOVE "240-INQ-HOUSEHOLD-BY-ADDR" TO PARA-NAME.
079500     MOVE ZERO TO WS-SEEN-COUNT.
079600     MOVE ZERO TO WS-HHLD-STA-CTR.
079700     MOVE SPACES TO WS-HHLD-STA-LIST-HOLD.
079800     PERFORM 241-HHLD-ONE-STATION THRU 241-EXIT
079900         VARYING STA-IDX FROM 1 BY 1
080000         UNTIL STA-IDX > STA-TABLE-COUNT.
080100     MOVE SPACES TO RPT-HHLD-HDR.
080200     MOVE WS-HHLD-STA-LIST-HOLD TO RPT-HHLD-STA-LIST.
080300     WRITE RPT-REC FROM RPT-HHLD-HDR
080400         AFTER ADVANCING NEXT-PAGE.
080500     ADD +1 TO WS-RPT-LINES-WRITTEN.
080600     MOVE INQ-ADDRESS TO WS-CURR-HHLD-ADDR.
080700     PERFORM 244-WRITE-HHLD-DETAIL THRU 244-EXIT
080800         VARYING PERS-IDX FROM 1 BY 1
080900         UNTIL PERS-IDX > PERS-TABLE-COUNT.
081000 240-EXIT.
081100     EXIT.
081200
081300 241-HHLD-ONE-STATION.
081400     MOVE "241-HHLD-ONE-STATION" TO PARA-NAME.
081500     IF STA-T-ADDRESS(STA-IDX) = INQ-ADDRESS
081600         MOVE SPACES TO WS-CHECK-VALUE
081700         MOVE STA-T-NBR(STA-IDX) TO WS-CHECK-VALUE
081800         PERFORM 233-CHECK-VALUE-SEEN THRU 233-EXIT
081900         IF NOT WS-VALUE-ALREADY-SEEN
082000             PERFORM 234-ADD-SEEN-VALUE THRU 234-EXIT
082100             PERFORM 242-APPEND-STA-TO-LIST THRU 242-EXIT
082200         END-IF
082300     END-IF.
082400 241-EXIT.
082500     EXIT.
082600
082700 242-APPEND-STA-TO-LIST.
082800     MOVE "242-APPEND-STA-TO-LIST" TO PARA-NAME.
082900     MOVE STA-T-NBR(STA-IDX) TO WS-EDIT-STA-NBR.
083000     ADD +1 TO WS-HHLD-STA-CTR.
083100     IF WS-HHLD-STA-CTR = 1
083200         STRING WS-EDIT-STA-NBR DELIMITED BY SIZE
083300             INTO WS-HHLD-STA-LIST-HOLD
083400     ELSE
083500         STRING WS-HHLD-STA-LIST-HOLD DELIMITED BY SPACE
083600                "  "                  DELIMITED BY SIZE
083700                WS-EDIT-STA-NBR       DELIMITED BY SIZE
083800           INTO WS-HHLD-STA-LIST-HOLD
083900     END-IF.
084000 242-EXIT.
084100     EXIT.
084200
084300*    04/18/11 JS -- SHARED BY INQUIRY 4 AND THE FLOOD ROSTER
084400*    (PARAGRAPH 265).  CALLER SETS WS-CURR-HHLD-ADDR FIRST.
084410*    03/09/16 RH -- PERS-T-MEDICATIONS/ALLERGIES ARE OCCURS 5 --
084420*    245 NOW WALKS ALL FIVE INSTEAD OF PRINTING SUBSCRIPT 1 ONLY,
084430*    ONE CONTINUATION LINE PER OCCUPIED SLOT PAST THE FIRST.       RQ5921
084500 244-WRITE-HHLD-DETAIL.
084600     MOVE "244-WRITE-HHLD-DETAIL" TO PARA-NAME.
084700     IF PERS-T-ADDRESS(PERS-IDX) = WS-CURR-HHLD-ADDR
084710         PERFORM 245-WRITE-ONE-HHLD-LINE THRU 245-EXIT
084720             VARYING WS-MEDALG-SUB FROM 1 BY 1
084730             UNTIL WS-MEDALG-SUB > 5
084800     END-IF.
084900 244-EXIT.
085000     EXIT.
085010
085020*    ONE LINE FOR MEDALG-SUB 1 REGARDLESS OF CONTENT (THE NAME/
085030*    PHONE/AGE LINE); A CONTINUATION LINE FOR EACH LATER SLOT
085040*    ONLY WHEN THAT SLOT ACTUALLY HOLDS A MEDICATION OR ALLERGY.
085050 245-WRITE-ONE-HHLD-LINE.
085060     MOVE "245-WRITE-ONE-HHLD-LINE" TO PARA-NAME.
085070     IF WS-MEDALG-SUB = 1
085080        OR PERS-T-MEDICATIONS(PERS-IDX, WS-MEDALG-SUB) NOT = SPACES
085090        OR PERS-T-ALLERGIES(PERS-IDX, WS-MEDALG-SUB)   NOT = SPACES
085100         MOVE SPACES TO RPT-HHLD-DETAIL
085110         IF WS-MEDALG-SUB = 1
085120             MOVE PERS-T-FIRST-NAME(PERS-IDX) TO RPT-HHLD-FIRST-NAME
085130             MOVE PERS-T-LAST-NAME(PERS-IDX)  TO RPT-HHLD-LAST-NAME
085140             MOVE PERS-T-PHONE(PERS-IDX)      TO RPT-HHLD-PHONE
085150             MOVE PERS-T-AGE(PERS-IDX)        TO RPT-HHLD-AGE
085160         END-IF
085170         MOVE PERS-T-MEDICATIONS(PERS-IDX, WS-MEDALG-SUB)
085180                                   TO RPT-HHLD-MEDS
085190         MOVE PERS-T-ALLERGIES(PERS-IDX, WS-MEDALG-SUB)
085200                                   TO RPT-HHLD-ALGS
085210         WRITE RPT-REC FROM RPT-HHLD-DETAIL
085220             AFTER ADVANCING 1
085230         ADD +1 TO WS-RPT-LINES-WRITTEN
085240     END-IF.
085250 245-EXIT.
085260     EXIT.
085300
086200******************************************************************
086300* 250 -- INQUIRY 5 -- EVERY ADDRESS COVERED BY THE REQUESTED
086400* STATION, NO DEDUP.
086500******************************************************************
086600 250-INQ-ADDRS-BY-STATION.
086700     MOVE "250-INQ-ADDRS-BY-STATION" TO PARA-NAME.
086800     MOVE SPACES TO RPT-LIST-TITLE.
086900     MOVE "ADDRESSES COVERED BY STATION" TO RPT-LIST-TITLE-TXT.
087000     WRITE RPT-REC FROM RPT-LIST-TITLE
087100         AFTER ADVANCING NEXT-PAGE.
087200     ADD +1 TO WS-RPT-LINES-WRITTEN.
087300     PERFORM 251-ADDR-ONE-STATION THRU 251-EXIT
087400         VARYING STA-IDX FROM 1 BY 1
087500         UNTIL STA-IDX > STA-TABLE-COUNT.
087600 250-EXIT.
087700     EXIT.
087800
087900 251-ADDR-ONE-STATION.
088000     MOVE "251-ADDR-ONE-STATION" TO PARA-NAME.
088100     IF STA-T-NBR(STA-IDX) = INQ-STATION-NBR
088200         MOVE SPACES TO RPT-LIST-LINE
088300         MOVE STA-T-ADDRESS(STA-IDX) TO RPT-LIST-VALUE
088400         WRITE RPT-REC FROM RPT-LIST-LINE
088500             AFTER ADVANCING 1
088600         ADD +1 TO WS-RPT-LINES-WRITTEN
088700     END-IF.
088800 251-EXIT.
088900     EXIT.
089000
089100******************************************************************
089200* 260 SERIES -- INQUIRY 6 -- FLOOD ROSTER.  PROCESSES THE
089300* TRANSACTION'S STATION LIST IN ASCENDING ORDER; FOR EACH
089400* STATION THAT COVERS AT LEAST ONE ADDRESS, PRINTS A STATION
089500* HEADER AND THEN, IN ASCENDING ADDRESS ORDER, ONE HOUSEHOLD
089600* BLOCK PER ADDRESS NOT ALREADY REPORTED UNDER AN EARLIER
089700* STATION IN THIS SAME REQUEST.                          RQ4433
089800******************************************************************
089900 260-INQ-FLOOD-BY-STATIONS.
090000     MOVE "260-INQ-FLOOD-BY-STATIONS" TO PARA-NAME.
090100     MOVE ZERO TO WS-SEEN-COUNT.
090200     MOVE INQ-FLOOD-STA-COUNT TO WS-FLOOD-STA-COUNT.
090300     PERFORM 261-COPY-FLOOD-STA THRU 261-EXIT
090400         VARYING WS-FLOOD-SUB1 FROM 1 BY 1
090500         UNTIL WS-FLOOD-SUB1 > WS-FLOOD-STA-COUNT.
090600     PERFORM 262-SORT-STA-COMPARE THRU 262-EXIT
090700         VARYING WS-FLOOD-SUB1 FROM 1 BY 1
090800             UNTIL WS-FLOOD-SUB1 NOT < WS-FLOOD-STA-COUNT
090900         AFTER WS-FLOOD-SUB2 FROM 1 BY 1
091000             UNTIL WS-FLOOD-SUB2 > (WS-FLOOD-STA-COUNT -
091100                                     WS-FLOOD-SUB1).
091200     PERFORM 264-FLOOD-ONE-REQ-STA THRU 264-EXIT
091300         VARYING WS-FLOOD-SUB1 FROM 1 BY 1
091400         UNTIL WS-FLOOD-SUB1 > WS-FLOOD-STA-COUNT.
091500 260-EXIT.
091600     EXIT.
091700
091800 261-COPY-FLOOD-STA.
091900     MOVE "261-COPY-FLOOD-STA" TO PARA-NAME.
092000     MOVE INQ-FLOOD-STA-LIST(WS-FLOOD-SUB1)
092100                               TO WS-FLOOD-STA(WS-FLOOD-SUB1).
092200 261-EXIT.
092300     EXIT.
092400
092500 262-SORT-STA-COMPARE.
092600     MOVE "262-SORT-STA-COMPARE" TO PARA-NAME.
092700     IF WS-FLOOD-STA(WS-FLOOD-SUB2) >
092800        WS-FLOOD-STA(WS-FLOOD-SUB2 + 1)
092900         MOVE WS-FLOOD-STA(WS-FLOOD-SUB2)     TO WS-FLOOD-TEMP
093000         MOVE WS-FLOOD-STA(WS-FLOOD-SUB2 + 1)
093100                              TO WS-FLOOD-STA(WS-FLOOD-SUB2)
093200         MOVE WS-FLOOD-TEMP TO WS-FLOOD-STA(WS-FLOOD-SUB2 + 1)
093300     END-IF.
093400 262-EXIT.
093500     EXIT.
093600
093700 264-FLOOD-ONE-REQ-STA.
093800     MOVE "264-FLOOD-ONE-REQ-STA" TO PARA-NAME.
093900     MOVE ZERO TO WS-FLOOD-ADDR-COUNT.
094000     PERFORM 266-GATHER-FLOOD-ADDR THRU 266-EXIT
094100         VARYING STA-IDX FROM 1 BY 1
094200         UNTIL STA-IDX > STA-TABLE-COUNT.
094300     IF WS-FLOOD-ADDR-COUNT > ZERO
094400         PERFORM 267-SORT-ADDR-COMPARE THRU 267-EXIT
094500             VARYING WS-FLOOD-ASUB1 FROM 1 BY 1
094600                 UNTIL WS-FLOOD-ASUB1 NOT < WS-FLOOD-ADDR-COUNT
094700             AFTER WS-FLOOD-ASUB2 FROM 1 BY 1
094800                 UNTIL WS-FLOOD-ASUB2 > (WS-FLOOD-ADDR-COUNT -
094900                                          WS-FLOOD-ASUB1)
095000         MOVE SPACES TO RPT-FLOOD-STATION-HDR
095100         MOVE WS-FLOOD-STA(WS-FLOOD-SUB1) TO RPT-FLD-STA-NBR
095200         WRITE RPT-REC FROM RPT-FLOOD-STATION-HDR
095300             AFTER ADVANCING NEXT-PAGE
095400         ADD +1 TO WS-RPT-LINES-WRITTEN
095500         PERFORM 265-FLOOD-ONE-ADDRESS THRU 265-EXIT
095600             VARYING WS-FLOOD-ASUB1 FROM 1 BY 1
095700             UNTIL WS-FLOOD-ASUB1 > WS-FLOOD-ADDR-COUNT
095800     END-IF.
095900 264-EXIT.
096000     EXIT.
096100
096200 265-FLOOD-ONE-ADDRESS.
096300     MOVE "265-FLOOD-ONE-ADDRESS" TO PARA-NAME.
096400     MOVE SPACES TO WS-CHECK-VALUE.
096500     MOVE WS-FLOOD-ADDR(WS-FLOOD-ASUB1) TO WS-CHECK-VALUE.
096600     PERFORM 233-CHECK-VALUE-SEEN THRU 233-EXIT.
096700     IF NOT WS-VALUE-ALREADY-SEEN
096800         PERFORM 234-ADD-SEEN-VALUE THRU 234-EXIT
096900         MOVE SPACES TO RPT-FLOOD-ADDR-HDR
097000         MOVE WS-FLOOD-ADDR(WS-FLOOD-ASUB1) TO RPT-FLD-ADDRESS
097100         WRITE RPT-REC FROM RPT-FLOOD-ADDR-HDR
097200             AFTER ADVANCING 1
097300         ADD +1 TO WS-RPT-LINES-WRITTEN
097400         MOVE WS-FLOOD-ADDR(WS-FLOOD-ASUB1) TO WS-CURR-HHLD-ADDR
097500         PERFORM 244-WRITE-HHLD-DETAIL THRU 244-EXIT
097600             VARYING PERS-IDX FROM 1 BY 1
097700             UNTIL PERS-IDX > PERS-TABLE-COUNT
097800     END-IF.
097900 265-EXIT.
098000     EXIT.
098100
098200 266-GATHER-FLOOD-ADDR.
098300     MOVE "266-GATHER-FLOOD-ADDR" TO PARA-NAME.
098400     IF STA-T-NBR(STA-IDX) = WS-FLOOD-STA(WS-FLOOD-SUB1)
098500         ADD +1 TO WS-FLOOD-ADDR-COUNT
098600         MOVE STA-T-ADDRESS(STA-IDX)
098700                       TO WS-FLOOD-ADDR(WS-FLOOD-ADDR-COUNT)
098800     END-IF.
098900 266-EXIT.
099000     EXIT.
099100
099200 267-SORT-ADDR-COMPARE.
099300     MOVE "267-SORT-ADDR-COMPARE" TO PARA-NAME.
099400     IF WS-FLOOD-ADDR(WS-FLOOD-ASUB2) >
099500        WS-FLOOD-ADDR(WS-FLOOD-ASUB2 + 1)
099600         MOVE WS-FLOOD-ADDR(WS-FLOOD-ASUB2)   TO WS-FLOOD-ATEMP
099700         MOVE WS-FLOOD-ADDR(WS-FLOOD-ASUB2 + 1)
099800                            TO WS-FLOOD-ADDR(WS-FLOOD-ASUB2)
099900         MOVE WS-FLOOD-ATEMP
100000                            TO WS-FLOOD-ADDR(WS-FLOOD-ASUB2 + 1)
100100     END-IF.
100200 267-EXIT.
100300     EXIT.
100400
100500******************************************************************
100600* 270 -- INQUIRY 7 -- PERSON INFORMATION BY NAME.  EXACT MATCH
100700* ON FIRST AND LAST NAME; HOMONYMS ALL PRINT.
100800******************************************************************
100900 270-INQ-PERSON-BY-NAME.
101000     MOVE "270-INQ-PERSON-BY-NAME" TO PARA-NAME.
101100     MOVE SPACES TO RPT-LIST-TITLE.
101200     MOVE "PERSON INFORMATION" TO RPT-LIST-TITLE-TXT.
101300     WRITE RPT-REC FROM RPT-LIST-TITLE
101400         AFTER ADVANCING NEXT-PAGE.
101500     ADD +1 TO WS-RPT-LINES-WRITTEN.
101600     PERFORM 271-PERSON-ONE-MATCH THRU 271-EXIT
101700         VARYING PERS-IDX FROM 1 BY 1
101800         UNTIL PERS-IDX > PERS-TABLE-COUNT.
101900 270-EXIT.
102000     EXIT.
102100
102150*    03/09/16 RH -- PERS-T-MEDICATIONS/ALLERGIES ARE OCCURS 5 --
102160*    272 NOW WALKS ALL FIVE INSTEAD OF PRINTING SUBSCRIPT 1 ONLY.  RQ5921
102200 271-PERSON-ONE-MATCH.
102300     MOVE "271-PERSON-ONE-MATCH" TO PARA-NAME.
102400     IF PERS-T-FIRST-NAME(PERS-IDX) = INQ-FIRST-NAME
102500        AND PERS-T-LAST-NAME(PERS-IDX) = INQ-LAST-NAME
102510         PERFORM 272-WRITE-ONE-PERSON-LINE THRU 272-EXIT
102520             VARYING WS-MEDALG-SUB FROM 1 BY 1
102530             UNTIL WS-MEDALG-SUB > 5
103700     END-IF.
103800 271-EXIT.
103900     EXIT.
103910
103915*    ONE LINE FOR MEDALG-SUB 1 REGARDLESS OF CONTENT; A
103920*    CONTINUATION LINE FOR EACH LATER SLOT ONLY WHEN THAT SLOT
103925*    ACTUALLY HOLDS A MEDICATION OR ALLERGY.
103930 272-WRITE-ONE-PERSON-LINE.
103935     MOVE "272-WRITE-ONE-PERSON-LINE" TO PARA-NAME.
103940     IF WS-MEDALG-SUB = 1
103945        OR PERS-T-MEDICATIONS(PERS-IDX, WS-MEDALG-SUB) NOT = SPACES
103950        OR PERS-T-ALLERGIES(PERS-IDX, WS-MEDALG-SUB)   NOT = SPACES
103955         MOVE SPACES TO RPT-PERSON-DETAIL
103960         IF WS-MEDALG-SUB = 1
103963             MOVE PERS-T-FIRST-NAME(PERS-IDX) TO RPT-PERS-FIRST-NAME
103966             MOVE PERS-T-LAST-NAME(PERS-IDX)  TO RPT-PERS-LAST-NAME
103969             MOVE PERS-T-AGE(PERS-IDX)        TO RPT-PERS-AGE
103972             MOVE PERS-T-ADDRESS(PERS-IDX)    TO RPT-PERS-ADDRESS
103975             MOVE PERS-T-EMAIL(PERS-IDX)      TO RPT-PERS-EMAIL
103978         END-IF
103981         MOVE PERS-T-MEDICATIONS(PERS-IDX, WS-MEDALG-SUB)
103984                                   TO RPT-PERS-MEDS
103987         MOVE PERS-T-ALLERGIES(PERS-IDX, WS-MEDALG-SUB)
103990                                   TO RPT-PERS-ALGS
103993         WRITE RPT-REC FROM RPT-PERSON-DETAIL
103996             AFTER ADVANCING 1
104000         ADD +1 TO WS-RPT-LINES-WRITTEN
104010     END-IF.
104020 272-EXIT.
104030     EXIT.
104040
104100******************************************************************
104200* 280 -- INQUIRY 8 -- DISTINCT E-MAIL ADDRESSES FOR THE
104300* REQUESTED CITY.
104400******************************************************************
104500 280-INQ-EMAIL-BY-CITY.
104600     MOVE "280-INQ-EMAIL-BY-CITY" TO PARA-NAME.
104700     MOVE ZERO TO WS-SEEN-COUNT.
104800     MOVE SPACES TO RPT-LIST-TITLE.
104900     MOVE "COMMUNITY E-MAIL LIST" TO RPT-LIST-TITLE-TXT.
105000     WRITE RPT-REC FROM RPT-LIST-TITLE
105100         AFTER ADVANCING NEXT-PAGE.
105200     ADD +1 TO WS-RPT-LINES-WRITTEN.
105300     PERFORM 281-EMAIL-ONE-PERSON THRU 281-EXIT
105400         VARYING PERS-IDX FROM 1 BY 1
105500         UNTIL PERS-IDX > PERS-TABLE-COUNT.
105600 280-EXIT.
105700     EXIT.
105800
105900 281-EMAIL-ONE-PERSON.
106000     MOVE "281-EMAIL-ONE-PERSON" TO PARA-NAME.
106100     IF PERS-T-CITY(PERS-IDX) = INQ-CITY
106200         MOVE SPACES TO WS-CHECK-VALUE
106300         MOVE PERS-T-EMAIL(PERS-IDX) TO WS-CHECK-VALUE
106400         PERFORM 233-CHECK-VALUE-SEEN THRU 233-EXIT
106500         IF NOT WS-VALUE-ALREADY-SEEN
106600             PERFORM 234-ADD-SEEN-VALUE THRU 234-EXIT
106700             MOVE SPACES TO RPT-LIST-LINE
106800             MOVE PERS-T-EMAIL(PERS-IDX) TO RPT-LIST-VALUE
106900             WRITE RPT-REC FROM RPT-LIST-LINE
107000                 AFTER ADVANCING 1
107100             ADD +1 TO WS-RPT-LINES-WRITTEN
107200         END-IF
107300     END-IF.
107400 281-EXIT.
107500     EXIT.
107600
107700******************************************************************
107800* 500 SERIES -- PERSON MAINTENANCE.  CALLS PERSMNT ONCE PER
107900* TRANSACTION; PERSMNT WORKS DIRECTLY AGAINST PERS-TABLE.
108000******************************************************************
108100 500-PROCESS-PERSON-MAINT.
108200     MOVE "500-PROCESS-PERSON-MAINT" TO PARA-NAME.
108300     PERFORM 501-READ-PERS-MAINT THRU 501-EXIT.
108400     PERFORM 502-CALL-PERSMNT THRU 502-EXIT
108500         UNTIL NO-MORE-PMT.
108600 500-EXIT.
108700     EXIT.
108800
108900 501-READ-PERS-MAINT.
109000     MOVE "501-READ-PERS-MAINT" TO PARA-NAME.
109100     READ PERSTRAN-FILE INTO PERS-MAINT-TRAN
109200         AT END
109300         MOVE "N" TO MORE-PMT-SW
109400         GO TO 501-EXIT
109500     END-READ.
109600     ADD +1 TO WS-PMT-RECS-READ.
109700 501-EXIT.
109800     EXIT.
109900
110000 502-CALL-PERSMNT.
110100     MOVE "502-CALL-PERSMNT" TO PARA-NAME.
110200     MOVE ZERO TO WS-MAINT-RET-CODE.
110300     CALL "PERSMNT" USING PERS-TABLE,
110400                           PERS-MAINT-TRAN,
110500                           WS-MAINT-RET-CODE.
110600     IF WS-MAINT-RET-CODE = ZERO
110700         MOVE "Y" TO WS-DATA-CHANGED-SW
110800     END-IF.
110900     PERFORM 501-READ-PERS-MAINT THRU 501-EXIT.
111000 502-EXIT.
111100     EXIT.
111200
111300******************************************************************
111400* 600 SERIES -- FIRESTATION MAINTENANCE.
111500******************************************************************
111600 600-PROCESS-STATION-MAINT.
111700     MOVE "600-PROCESS-STATION-MAINT" TO PARA-NAME.
111800     PERFORM 601-READ-STA-MAINT THRU 601-EXIT.
111900     PERFORM 602-CALL-STAMNT THRU 602-EXIT
112000         UNTIL NO-MORE-SMT.
112100 600-EXIT.
112200     EXIT.
112300
112400 601-READ-STA-MAINT.
112500     MOVE "601-READ-STA-MAINT" TO PARA-NAME.
112600     READ STATRAN-FILE INTO STA-MAINT-TRAN
112700         AT END
112800         MOVE "N" TO MORE-SMT-SW
112900         GO TO 601-EXIT
113000     END-READ.
113100     ADD +1 TO WS-SMT-RECS-READ.
113200 601-EXIT.
113300     EXIT.
113400
113500 602-CALL-STAMNT.
113600     MOVE "602-CALL-STAMNT" TO PARA-NAME.
113700     MOVE ZERO TO WS-MAINT-RET-CODE.
113750     MOVE ZERO TO WS-STA-RESULT-COUNT.
113800     CALL "STAMNT" USING STA-TABLE,
113900                          STA-MAINT-TRAN,
114000                          WS-MAINT-RET-CODE,
114050                          WS-STA-RESULT-LIST.
114100     IF WS-MAINT-RET-CODE = ZERO
114200         MOVE "Y" TO WS-DATA-CHANGED-SW
114300     END-IF.
114400     PERFORM 601-READ-STA-MAINT THRU 601-EXIT.
114500 602-EXIT.
114600     EXIT.
114700
114800******************************************************************
114900* 700 SERIES -- MEDICAL-RECORD MAINTENANCE.
115000******************************************************************
115100 700-PROCESS-MEDREC-MAINT.
115200     MOVE "700-PROCESS-MEDREC-MAINT" TO PARA-NAME.
115300     PERFORM 701-READ-MED-MAINT THRU 701-EXIT.
115400     PERFORM 702-CALL-MEDMNT THRU 702-EXIT
115500         UNTIL NO-MORE-MMT.
115600 700-EXIT.
115700     EXIT.
115800
115900 701-READ-MED-MAINT.
116000     MOVE "701-READ-MED-MAINT" TO PARA-NAME.
116100     READ MEDTRAN-FILE INTO MED-MAINT-TRAN
116200         AT END
116300         MOVE "N" TO MORE-MMT-SW
116400         GO TO 701-EXIT
116500     END-READ.
116600     ADD +1 TO WS-MMT-RECS-READ.
116700 701-EXIT.
116800     EXIT.
116900
117000 702-CALL-MEDMNT.
117100     MOVE "702-CALL-MEDMNT" TO PARA-NAME.
117200     MOVE ZERO TO WS-MAINT-RET-CODE.
117300     CALL "MEDMNT" USING MED-TABLE,
117400                          MED-MAINT-TRAN,
117450                          WS-MAINT-RET-CODE,
117460                          WS-RUN-DATE-CCYYMMDD.
117600     IF WS-MAINT-RET-CODE = ZERO
117700         MOVE "Y" TO WS-DATA-CHANGED-SW
117800     END-IF.
117900     PERFORM 701-READ-MED-MAINT THRU 701-EXIT.
118000 702-EXIT.
118100     EXIT.
118200
118300******************************************************************
118400* 900 SERIES -- END OF JOB.  REWRITES THE THREE MASTERS ONLY IF
118500* A MAINTENANCE CALL ACTUALLY CHANGED SOMETHING.
118600******************************************************************
118700 900-CLEANUP.
118800     MOVE "900-CLEANUP" TO PARA-NAME.
118900     IF WS-DATA-CHANGED
119000         PERFORM 910-WRITE-PERSONS-BACK THRU 910-EXIT
119100         PERFORM 920-WRITE-STATIONS-BACK THRU 920-EXIT
119200         PERFORM 930-WRITE-MEDRECS-BACK THRU 930-EXIT
119300     END-IF.
119400     PERFORM 950-CLOSE-FILES THRU 950-EXIT.
119500     DISPLAY "PERSONS READ ..........: " WS-PERS-RECS-READ.
119600     DISPLAY "STATIONS READ .........: " WS-STA-RECS-READ.
119700     DISPLAY "MEDICAL RECORDS READ ..: " WS-MED-RECS-READ.
119800     DISPLAY "INQUIRIES PROCESSED ...: " WS-INQ-RECS-READ.
119900     DISPLAY "PERSON MAINT PROCESSED : " WS-PMT-RECS-READ.
120000     DISPLAY "STATION MAINT PROCESSED: " WS-SMT-RECS-READ.
120100     DISPLAY "MEDREC MAINT PROCESSED : " WS-MMT-RECS-READ.
120200     DISPLAY "REPORT LINES WRITTEN ..: " WS-RPT-LINES-WRITTEN.
120300     DISPLAY "******** NORMAL END OF JOB - ALRTMAIN ********".
120400 900-EXIT.
120500     EXIT.
120600
120700 910-WRITE-PERSONS-BACK.
120800     MOVE "910-WRITE-PERSONS-BACK" TO PARA-NAME.
120900     PERFORM 911-WRITE-ONE-PERSON THRU 911-EXIT
121000         VARYING PERS-IDX FROM 1 BY 1
121100         UNTIL PERS-IDX > PERS-TABLE-COUNT.
121200 910-EXIT.
121300     EXIT.
121400
121500 911-WRITE-ONE-PERSON.
121600     MOVE "911-WRITE-ONE-PERSON" TO PARA-NAME.
121700     MOVE SPACES TO PERS-MASTER-REC.
121800     MOVE PERS-T-FIRST-NAME(PERS-IDX) TO PERS-FIRST-NAME.
121900     MOVE PERS-T-LAST-NAME(PERS-IDX)  TO PERS-LAST-NAME.
122000     MOVE PERS-T-ADDRESS(PERS-IDX)    TO PERS-ADDRESS.
122100     MOVE PERS-T-CITY(PERS-IDX)       TO PERS-CITY.
122200     MOVE PERS-T-ZIP(PERS-IDX)        TO PERS-ZIP.
122300     MOVE PERS-T-PHONE(PERS-IDX)      TO PERS-PHONE.
122400     MOVE PERS-T-EMAIL(PERS-IDX)      TO PERS-EMAIL.
122500     WRITE FD-PERSOUT-REC FROM PERS-MASTER-REC.
122600 911-EXIT.
122700     EXIT.
122800
122900 920-WRITE-STATIONS-BACK.
123000     MOVE "920-WRITE-STATIONS-BACK" TO PARA-NAME.
123100     PERFORM 921-WRITE-ONE-STATION THRU 921-EXIT
123200         VARYING STA-IDX FROM 1 BY 1
123300         UNTIL STA-IDX > STA-TABLE-COUNT.
123400 920-EXIT.
123500     EXIT.
123600
123700 921-WRITE-ONE-STATION.
123800     MOVE "921-WRITE-ONE-STATION" TO PARA-NAME.
123900     MOVE SPACES TO STA-MASTER-REC.
124000     MOVE STA-T-NBR(STA-IDX)     TO STA-NBR.
124100     MOVE STA-T-ADDRESS(STA-IDX) TO STA-ADDRESS.
124200     WRITE FD-STAOUT-REC FROM STA-MASTER-REC.
124300 921-EXIT.
124400     EXIT.
124500
124600 930-WRITE-MEDRECS-BACK.
124700     MOVE "930-WRITE-MEDRECS-BACK" TO PARA-NAME.
124800     PERFORM 931-WRITE-ONE-MEDREC THRU 931-EXIT
124900         VARYING MED-IDX FROM 1 BY 1
125000         UNTIL MED-IDX > MED-TABLE-COUNT.
125100 930-EXIT.
125200     EXIT.
125300
125400 931-WRITE-ONE-MEDREC.
125500     MOVE "931-WRITE-ONE-MEDREC" TO PARA-NAME.
125600     MOVE SPACES TO MED-MASTER-REC.
125700     MOVE MED-T-FIRST-NAME(MED-IDX)  TO MED-FIRST-NAME.
125800     MOVE MED-T-LAST-NAME(MED-IDX)   TO MED-LAST-NAME.
125900     MOVE MED-T-BIRTHDATE(MED-IDX)   TO MED-BIRTHDATE.
126000     MOVE MED-T-COUNT-MEDS(MED-IDX)  TO MED-COUNT-MEDS.
126100     MOVE MED-T-MEDICATIONS(MED-IDX) TO MED-MEDICATIONS.
126200     MOVE MED-T-COUNT-ALGS(MED-IDX)  TO MED-COUNT-ALGS.
126300     MOVE MED-T-ALLERGIES(MED-IDX)   TO MED-ALLERGIES.
126400     WRITE FD-MEDOUT-REC FROM MED-MASTER-REC.
126500 931-EXIT.
126600     EXIT.
126700
126800 950-CLOSE-FILES.
126900     MOVE "950-CLOSE-FILES" TO PARA-NAME.
127000     CLOSE PERSONS-FILE
127100           STATIONS-FILE
127200           MEDREC-FILE
127300           INQTRAN-FILE
127400           PERSTRAN-FILE
127500           STATRAN-FILE
127600           MEDTRAN-FILE
127700           ALERTRPT
127800           PERSONS-OUT-FILE
127900           STATIONS-OUT-FILE
128000           MEDREC-OUT-FILE
128100           SYSOUT.
128200 950-EXIT.
128300     EXIT.
128400
128500******************************************************************
128600* 1000 -- ABEND ROUTINE.  SHOP STANDARD -- WRITE THE ABEND
128700* RECORD TO SYSOUT, CLOSE WHAT'S OPEN, THEN FORCE AN 0C7 SO THE
128800* DUMP SHOWS UP WITH THE REST OF THE JOB'S OUTPUT.
128900******************************************************************
129000 1000-ABEND-RTN.
129100     WRITE SYSOUT-REC FROM ABEND-REC.
129200     PERFORM 950-CLOSE-FILES THRU 950-EXIT.
129300     DISPLAY "*** ABNORMAL END OF JOB - ALRTMAIN ***"
129400         UPON CONSOLE.
129500     DIVIDE ZERO-VAL INTO ONE-VAL.
