000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    MEDMNT.
000300 AUTHOR.        JON SAYLES.
000400 INSTALLATION.  COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN.  04/18/11.
000600 DATE-COMPILED.
000700 SECURITY.      CITY EMERGENCY SERVICES -- INTERNAL USE ONLY.
000800******************************************************************
000900* MEDMNT -- MEDICAL-RECORD REPOSITORY MAINTENANCE SUBPROGRAM.
001000*
001100* CALLED ONCE PER MED-MAINT-TRAN CARD BY ALRTMAIN'S 700 SERIES.
001200* KEYED ON FIRST-NAME + LAST-NAME, THE SAME KEY THE MERGE STEP
001300* (ALRTMAIN 040) USES TO MATCH A MEDICAL RECORD TO A PERSON.
001400* THIS PROGRAM DOES NOT TOUCH PERS-TABLE -- THE MATCH-UP HAPPENS
001500* AGAIN ON THE NEXT RUN'S LOAD/MERGE STEP AFTER THE MASTER FILE
001600* IS REWRITTEN.
001700*
001800* LK-RETURN-CD ON EXIT:
001900*   0000 = ACTION COMPLETED, TABLE POSSIBLY CHANGED
002000*   0004 = LOOKUP FOUND (NO CHANGE MADE)
002100*   0008 = ADD REJECTED -- RECORD ALREADY ON FILE
002200*   0012 = UPDATE OR DELETE REJECTED -- RECORD NOT FOUND
002300*   0016 = TABLE FULL, ADD REJECTED
002350*   0020 = UPDATE REJECTED -- RESULTING VALUES IDENTICAL TO
002360*          WHAT IS ALREADY ON FILE ("ALREADY UPDATED")
002400*----------------------------------------------------------------
002500* CHANGE LOG
002600* 04/18/11  JS   ORIGINAL PROGRAM.                             RQ4429
002700* 09/02/98  RH   Y2K -- BIRTHDATE ON THE TRANSACTION CARD IS
002800*                CCYYMMDD, SAME AS THE MASTER -- NO WINDOWING
002900*                NEEDED HERE.  BACKDATED NOTE, SEE ALRTMED.
003000* 08/19/14  MMB  UPDATE NOW REPLACES THE ENTIRE MEDICATION AND
003100*                ALLERGY LISTS AS A PAIR RATHER THAN TRYING TO
003200*                MERGE THEM ENTRY BY ENTRY -- THE HOSPITALS
003300*                SEND THE FULL CURRENT LIST ON EVERY UPDATE.    RQ5844
003350* 03/09/16  RH   ADD NOW TAKES THE RUN DATE AS A THIRD LINKAGE
003360*                PARAMETER AND DEFAULTS A MISSING BIRTHDATE TO
003370*                IT INSTEAD OF STORING ALL ZEROS.               RQ5920
003380* 03/09/16  RH   UPDATE NOW BUILDS THE POST-SUBSTITUTION ROW IN
003382*                WORKING STORAGE AND COMPARES IT TO THE STORED
003384*                ROW -- REJECTS RC-NO-CHANGE WHEN THE BIRTHDATE
003386*                AND BOTH LISTS WOULD COME BACK UNCHANGED.      RQ5920
003388* 03/09/16  RH   08/19/14'S "HOSPITALS SEND THE FULL LIST EVERY
003390*                TIME" ASSUMPTION DID NOT HOLD -- A ZERO COUNT ON
003392*                EITHER GROUP NOW LEAVES THAT GROUP'S STORED
003394*                MEDICATIONS/ALLERGIES ALONE, USING THE NEW
003396*                MM-MEDS-ABSENT/MM-ALGS-ABSENT 88-LEVELS.       RQ5922
003398******************************************************************
003500
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER.  IBM-390.
003900 OBJECT-COMPUTER.  IBM-390.
004000 SPECIAL-NAMES.
004100     C01 IS NEXT-PAGE.
004200
004300 DATA DIVISION.
004400 WORKING-STORAGE SECTION.
004500
004600 01  WS-PROGRAM-IDENT.
004700     05  WS-PROGRAM-NAME           PIC X(8) VALUE "MEDMNT".
004800     05  FILLER                    PIC X(22).
004900
005000 01  WS-WORK-AREA.
005100     05  WS-FOUND-SW               PIC X(1) VALUE "N".
005200         88  WS-ROW-FOUND              VALUE "Y".
005300     05  WS-FOUND-IDX              PIC 9(4) COMP VALUE ZERO.
005400     05  FILLER                    PIC X(4).
005410
005420 01  WS-UPDATE-WORK-AREA.
005430     05  WS-NEW-BIRTHDATE          PIC 9(8).
005440     05  WS-NEW-COUNT-MEDS         PIC 9(2).
005450     05  WS-NEW-MEDICATIONS OCCURS 5 TIMES
005460                                   PIC X(30).
005470     05  WS-NEW-COUNT-ALGS         PIC 9(2).
005480     05  WS-NEW-ALLERGIES OCCURS 5 TIMES
005490                                   PIC X(20).
005495     05  FILLER                    PIC X(4).
005500
005600 01  ABEND-REC.
005700     05  PARA-NAME                 PIC X(30).
005800     05  FILLER                    PIC X(1) VALUE SPACES.
005900     05  ABEND-REASON              PIC X(50).
006000     05  FILLER                    PIC X(1) VALUE SPACES.
006100     05  ACTUAL-VAL                PIC X(19).
006200     05  FILLER                    PIC X(1) VALUE SPACES.
006300     05  EXPECTED-VAL              PIC X(18).
006400
006500 01  RC-VALUES.
006600     05  RC-OK                     PIC S9(4) COMP VALUE 0.
006700     05  RC-FOUND                  PIC S9(4) COMP VALUE 4.
006800     05  RC-DUP                    PIC S9(4) COMP VALUE 8.
006900     05  RC-NOT-FOUND              PIC S9(4) COMP VALUE 12.
007000     05  RC-TABLE-FULL             PIC S9(4) COMP VALUE 16.
007050     05  RC-NO-CHANGE              PIC S9(4) COMP VALUE 20.
007100     05  FILLER                    PIC X(4).
007200
007300 LINKAGE SECTION.
007400
007500     COPY ALRTMED.
007600     COPY ALRTTRAN.
007700
007800 01  LK-RETURN-CD                  PIC S9(4) COMP.
007850
007860*    RUN DATE FROM ALRTMAIN'S 005-WINDOW-RUN-DATE, CCYYMMDD --
007870*    USED ONLY TO DEFAULT A MISSING BIRTHDATE ON ADD.       RQ5920
007880 01  LK-RUN-DATE                   PIC 9(8).
007900
008000 PROCEDURE DIVISION USING MED-TABLE,
008100                           MED-MAINT-TRAN,
008150                           LK-RETURN-CD,
008180                           LK-RUN-DATE.
008300
008400 0000-MAINLINE.
008500     MOVE "0000-MAINLINE" TO PARA-NAME.
008600     MOVE RC-OK TO LK-RETURN-CD.
008700     PERFORM 100-FIND-MEDREC THRU 100-EXIT.
008800     EVALUATE TRUE
008900         WHEN MM-LOOKUP
009000             PERFORM 200-DO-LOOKUP THRU 200-EXIT
009100         WHEN MM-ADD
009200             PERFORM 300-DO-ADD THRU 300-EXIT
009300         WHEN MM-UPDATE
009400             PERFORM 400-DO-UPDATE THRU 400-EXIT
009500         WHEN MM-DELETE
009600             PERFORM 500-DO-DELETE THRU 500-EXIT
009700         WHEN OTHER
009800             MOVE "** INVALID MM-ACTION-CODE" TO ABEND-REASON
009900             MOVE MM-ACTION-CODE TO ACTUAL-VAL
010000             GO TO 1000-ABEND-RTN
010100     END-EVALUATE.
010200     GOBACK.
010300
010400******************************************************************
010500* 100 -- LOCATE THE TRANSACTION'S FIRST/LAST NAME IN THE TABLE,
010600* IF PRESENT.
010700******************************************************************
010800 100-FIND-MEDREC.
010900     MOVE "100-FIND-MEDREC" TO PARA-NAME.
011000     MOVE "N" TO WS-FOUND-SW.
011100     MOVE ZERO TO WS-FOUND-IDX.
011200     IF MED-TABLE-COUNT > ZERO
011300         SET MED-IDX TO 1
011400         SEARCH MED-TABLE-ROW
011500             AT END
011600                 CONTINUE
011700             WHEN MED-T-FIRST-NAME(MED-IDX) = MM-FIRST-NAME
011800              AND MED-T-LAST-NAME(MED-IDX)  = MM-LAST-NAME
011900                 MOVE "Y" TO WS-FOUND-SW
012000                 SET WS-FOUND-IDX TO MED-IDX
012100         END-SEARCH
012200     END-IF.
012300 100-EXIT.
012400     EXIT.
012500
012600******************************************************************
012700* 200 -- LOOKUP.  NO TABLE CHANGE.
012800******************************************************************
012900 200-DO-LOOKUP.
013000     MOVE "200-DO-LOOKUP" TO PARA-NAME.
013100     IF WS-ROW-FOUND
013200         MOVE RC-FOUND TO LK-RETURN-CD
013300     ELSE
013400         MOVE RC-NOT-FOUND TO LK-RETURN-CD
013500     END-IF.
013600 200-EXIT.
013700     EXIT.
013800
013900******************************************************************
014000* 300 -- ADD.  REJECTED IF THE NAME IS ALREADY ON FILE OR THE
014100* TABLE HAS NO ROOM.  A MISSING BIRTHDATE (ALL ZEROS ON THE
014150* TRANSACTION) DEFAULTS TO THE RUN DATE PASSED IN LK-RUN-DATE
014180* RATHER THAN BEING STORED AS ZERO.                        RQ5920
014200******************************************************************
014300 300-DO-ADD.
014400     MOVE "300-DO-ADD" TO PARA-NAME.
014500     IF WS-ROW-FOUND
014600         MOVE RC-DUP TO LK-RETURN-CD
014700         GO TO 300-EXIT
014800     END-IF.
014900     IF MED-TABLE-COUNT NOT < MED-TABLE-MAX
015000         MOVE RC-TABLE-FULL TO LK-RETURN-CD
015100         GO TO 300-EXIT
015200     END-IF.
015300     ADD +1 TO MED-TABLE-COUNT.
015400     SET MED-IDX TO MED-TABLE-COUNT.
015500     MOVE SPACES            TO MED-TABLE-ROW(MED-IDX).
015600     MOVE MM-FIRST-NAME     TO MED-T-FIRST-NAME(MED-IDX).
015700     MOVE MM-LAST-NAME      TO MED-T-LAST-NAME(MED-IDX).
015750     IF MM-BIRTHDATE-ABSENT
015760         MOVE LK-RUN-DATE   TO MED-T-BIRTHDATE(MED-IDX)
015770     ELSE
015780         MOVE MM-BIRTHDATE  TO MED-T-BIRTHDATE(MED-IDX)
015790     END-IF.
015900     MOVE MM-COUNT-MEDS     TO MED-T-COUNT-MEDS(MED-IDX).
016000     MOVE MM-MEDICATIONS    TO MED-T-MEDICATIONS(MED-IDX).
016100     MOVE MM-COUNT-ALGS     TO MED-T-COUNT-ALGS(MED-IDX).
016200     MOVE MM-ALLERGIES      TO MED-T-ALLERGIES(MED-IDX).
016300     MOVE RC-OK TO LK-RETURN-CD.
016400 300-EXIT.
016500     EXIT.
016600
016700******************************************************************
016800* 400 -- UPDATE.  REPLACES THE BIRTHDATE (IF SENT) AND EITHER
016900* MEDICATION/ALLERGY LIST (IF ITS COUNT IS NOT ZERO).  SEE
016950* CHANGE LOG 08/19/14 AND 03/09/16.  THE SUBSTITUTED ROW IS
016960* BUILT IN WS-UPDATE-WORK-AREA FIRST AND COMPARED TO THE STORED
016970* ROW -- IF THE BIRTHDATE AND BOTH LISTS WOULD COME BACK
016980* UNCHANGED THE UPDATE IS REJECTED RC-NO-CHANGE.        RQ5920/22
017000******************************************************************
017100 400-DO-UPDATE.
017200     MOVE "400-DO-UPDATE" TO PARA-NAME.
017300     IF NOT WS-ROW-FOUND
017400         MOVE RC-NOT-FOUND TO LK-RETURN-CD
017500         GO TO 400-EXIT
017600     END-IF.
017700     SET MED-IDX TO WS-FOUND-IDX.
017710     MOVE MED-T-BIRTHDATE(MED-IDX)   TO WS-NEW-BIRTHDATE.
017720     MOVE MED-T-COUNT-MEDS(MED-IDX)  TO WS-NEW-COUNT-MEDS.
017730     MOVE MED-T-MEDICATIONS(MED-IDX) TO WS-NEW-MEDICATIONS.
017740     MOVE MED-T-COUNT-ALGS(MED-IDX)  TO WS-NEW-COUNT-ALGS.
017750     MOVE MED-T-ALLERGIES(MED-IDX)   TO WS-NEW-ALLERGIES.
017800     IF NOT MM-BIRTHDATE-ABSENT
017900         MOVE MM-BIRTHDATE TO WS-NEW-BIRTHDATE
018000     END-IF.
018005*    03/09/16 RH -- A ZERO COUNT MEANS THE CARD DID NOT CARRY
018007*    THAT LIST -- KEEP WHAT IS ALREADY ON FILE.          RQ5922
018010     IF NOT MM-MEDS-ABSENT
018020         MOVE MM-COUNT-MEDS  TO WS-NEW-COUNT-MEDS
018025         MOVE MM-MEDICATIONS TO WS-NEW-MEDICATIONS
018028     END-IF.
018030     IF NOT MM-ALGS-ABSENT
018035         MOVE MM-COUNT-ALGS  TO WS-NEW-COUNT-ALGS
018038         MOVE MM-ALLERGIES   TO WS-NEW-ALLERGIES
018040     END-IF.
018050     IF WS-NEW-BIRTHDATE  = MED-T-BIRTHDATE(MED-IDX)
018060        AND WS-NEW-COUNT-MEDS  = MED-T-COUNT-MEDS(MED-IDX)
018070        AND WS-NEW-MEDICATIONS = MED-T-MEDICATIONS(MED-IDX)
018080        AND WS-NEW-COUNT-ALGS  = MED-T-COUNT-ALGS(MED-IDX)
018090        AND WS-NEW-ALLERGIES   = MED-T-ALLERGIES(MED-IDX)
018095         MOVE RC-NO-CHANGE TO LK-RETURN-CD
018098         GO TO 400-EXIT
018099     END-IF.
018100     MOVE WS-NEW-BIRTHDATE   TO MED-T-BIRTHDATE(MED-IDX).
018200     MOVE WS-NEW-COUNT-MEDS  TO MED-T-COUNT-MEDS(MED-IDX).
018250     MOVE WS-NEW-MEDICATIONS TO MED-T-MEDICATIONS(MED-IDX).
018300     MOVE WS-NEW-COUNT-ALGS  TO MED-T-COUNT-ALGS(MED-IDX).
018350     MOVE WS-NEW-ALLERGIES   TO MED-T-ALLERGIES(MED-IDX).
018500     MOVE RC-OK TO LK-RETURN-CD.
018600 400-EXIT.
018700     EXIT.
018800
018900******************************************************************
019000* 500 -- DELETE.  SLIDES THE ROWS BEHIND THE MATCH UP ONE
019100* POSITION AND DECREMENTS THE COUNT.
019200******************************************************************
019300 500-DO-DELETE.
019400     MOVE "500-DO-DELETE" TO PARA-NAME.
019500     IF NOT WS-ROW-FOUND
019600         MOVE RC-NOT-FOUND TO LK-RETURN-CD
019700         GO TO 500-EXIT
019800     END-IF.
019900     PERFORM 510-SLIDE-ROWS-UP THRU 510-EXIT
020000         VARYING MED-IDX FROM WS-FOUND-IDX BY 1
020100         UNTIL MED-IDX NOT < MED-TABLE-COUNT.
020200     SUBTRACT 1 FROM MED-TABLE-COUNT.
020300     MOVE RC-OK TO LK-RETURN-CD.
020400 500-EXIT.
020500     EXIT.
020600
020700 510-SLIDE-ROWS-UP.
020800     MOVE "510-SLIDE-ROWS-UP" TO PARA-NAME.
020900     MOVE MED-TABLE-ROW(MED-IDX + 1) TO MED-TABLE-ROW(MED-IDX).
021000 510-EXIT.
021100     EXIT.
021200
021300******************************************************************
021400* 1000 -- ABEND ROUTINE.  SHOP STANDARD.
021500******************************************************************
021600 1000-ABEND-RTN.
021700     DISPLAY "*** ABNORMAL END - MEDMNT ***" UPON CONSOLE.
021800     DISPLAY ABEND-REASON UPON CONSOLE.
021900     MOVE 9 TO LK-RETURN-CD.
022000     GOBACK.
