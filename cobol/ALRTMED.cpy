000100******************************************************************
000200* COPYBOOK    ALRTMED
000300* MEDICAL-RECORD MASTER LAYOUT AND IN-MEMORY MEDICAL-RECORD
000400* TABLE.  KEYED BY FIRST-NAME + LAST-NAME, SAME AS THE PERSON
000500* FILE, SO ALRTMAIN CAN MATCH THE TWO ON A NAME COMPARE.
000600*----------------------------------------------------------------
000700* 03/14/11  JS   ORIGINAL COPYBOOK.                          RQ4410
000800* 04/22/97  RH   RESERVED 8 BYTES AT THE END OF THE MASTER
000900*                RECORD FOR THE NEXT MEDICATION/ALLERGY
001000*                EXPANSION -- DO NOT REUSE THIS FILLER FOR
001100*                ANYTHING ELSE WITHOUT CHECKING WITH RECORDS
001200*                MANAGEMENT.                                 RQ3005
001300******************************************************************
001400 01  MED-MASTER-REC.
001500     05  MED-FIRST-NAME            PIC X(20).
001600     05  MED-LAST-NAME             PIC X(25).
001700     05  MED-BIRTHDATE             PIC 9(8).
001800     05  MED-COUNT-MEDS            PIC 9(2).
001900     05  MED-MEDICATIONS OCCURS 5 TIMES
002000                                   PIC X(30).
002100     05  MED-COUNT-ALGS            PIC 9(2).
002200     05  MED-ALLERGIES OCCURS 5 TIMES
002300                                   PIC X(20).
002400     05  FILLER                    PIC X(8).
002500
002600 01  MED-TABLE.
002700     05  MED-TABLE-COUNT           PIC 9(4) COMP VALUE ZERO.
002800     05  MED-TABLE-MAX             PIC 9(4) COMP VALUE 500.
002900     05  MED-TABLE-ROW OCCURS 500 TIMES
003000                 INDEXED BY MED-IDX.
003100         10  MED-T-FIRST-NAME      PIC X(20).
003200         10  MED-T-LAST-NAME       PIC X(25).
003300         10  MED-T-BIRTHDATE       PIC 9(8).
003400         10  MED-T-COUNT-MEDS      PIC 9(2).
003500         10  MED-T-MEDICATIONS OCCURS 5 TIMES
003600                                   PIC X(30).
003700         10  MED-T-COUNT-ALGS      PIC 9(2).
003800         10  MED-T-ALLERGIES OCCURS 5 TIMES
003900                                   PIC X(20).
004000         10  FILLER                PIC X(8).
