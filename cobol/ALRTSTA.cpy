000100******************************************************************
000200* COPYBOOK    ALRTSTA
000300* FIRESTATION-TO-ADDRESS MAPPING RECORD AND IN-MEMORY TABLE.
000400* ONE STATION MAY COVER MANY ADDRESSES AND ONE ADDRESS MAY BE
000500* COVERED BY MORE THAN ONE STATION -- THIS IS A PLAIN MAPPING
000600* TABLE, NOT A ONE-ROW-PER-STATION MASTER.
000700*----------------------------------------------------------------
000800* 03/14/11  JS   ORIGINAL COPYBOOK.                         RQ4410
000900* 11/09/95  DK   WIDENED ADDRESS FROM 30 TO 40 BYTES TO MATCH
001000*                THE PERSON FILE'S ADDRESS FIELD.           RQ2290
001100******************************************************************
001200 01  STA-MASTER-REC.
001300     05  STA-NBR                   PIC 9(4).
001400     05  STA-ADDRESS               PIC X(40).
001500
001600 01  STA-TABLE.
001700     05  STA-TABLE-COUNT           PIC 9(4) COMP VALUE ZERO.
001800     05  STA-TABLE-MAX             PIC 9(4) COMP VALUE 300.
001900     05  STA-TABLE-ROW OCCURS 300 TIMES
002000                 INDEXED BY STA-IDX.
002100         10  STA-T-NBR             PIC 9(4).
002200         10  STA-T-ADDRESS         PIC X(40).
002300         10  FILLER                PIC X(6).
