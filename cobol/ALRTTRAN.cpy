000100******************************************************************
000200* COPYBOOK    ALRTTRAN
000300* INQUIRY/TRANSACTION RECORD (DRIVES THE 8 CROSS-MODEL
000400* INQUIRIES) AND THE THREE MAINTENANCE-TRANSACTION RECORDS
000500* (DRIVE THE PERSON / FIRESTATION / MEDICAL-RECORD CRUD
000600* SUBPROGRAMS).
000700*----------------------------------------------------------------
000800* 03/21/11  JS   ORIGINAL COPYBOOK.                          RQ4411
000900* 05/02/11  JS   ADDED THE FLOOD-INQUIRY REDEFINES (FUNCTION
001000*                06) AFTER THE FIRST PILOT RUN CAME BACK
001100*                SHOWING ONLY ONE STATION NUMBER PER CARD.    RQ4433
001110* 03/09/16  RH   ADDED MM-MEDS-ABSENT/MM-ALGS-ABSENT (VALUE
001120*                ZERO) TO MED-MAINT-TRAN SO MEDMNT'S UPDATE CAN
001130*                TELL A MISSING MEDICATION OR ALLERGY LIST FROM
001140*                A GENUINE ZERO-COUNT SUBMISSION.              RQ5922
001200******************************************************************
001300* INQ-FUNCTION-CODE VALUES:
001400*   01 = FIRESTATION SCOPE (STATION NUMBER)
001500*   02 = CHILDREN AT ADDRESS (ADDRESS)
001600*   03 = PHONES BY FIRESTATION (STATION NUMBER)
001700*   04 = HOUSEHOLD + STATIONS BY ADDRESS (ADDRESS)
001800*   05 = ADDRESSES COVERED BY FIRESTATION (STATION NUMBER)
001900*   06 = FLOOD -- HOUSEHOLDS BY STATION LIST (STATION LIST)
002000*   07 = PERSON INFO BY NAME (FIRST + LAST NAME)
002100*   08 = COMMUNITY E-MAIL BY CITY (CITY)
002200******************************************************************
002300 01  INQ-TRAN-RECORD.
002400     05  INQ-FUNCTION-CODE         PIC 9(2).
002500         88  INQ-FIRESTATION-SCOPE     VALUE 01.
002600         88  INQ-CHILDREN-AT-ADDR      VALUE 02.
002700         88  INQ-PHONES-BY-STATION     VALUE 03.
002800         88  INQ-HOUSEHOLD-BY-ADDR     VALUE 04.
002900         88  INQ-ADDRS-BY-STATION      VALUE 05.
003000         88  INQ-FLOOD-BY-STATIONS     VALUE 06.
003100         88  INQ-PERSON-BY-NAME        VALUE 07.
003200         88  INQ-EMAIL-BY-CITY         VALUE 08.
003300         88  INQ-VALID-FUNCTION VALUES ARE 01 THRU 08.
003400     05  INQ-PARM-AREA             PIC X(78).
003500
003600 01  INQ-PARM-STATION REDEFINES INQ-PARM-AREA.
003700     05  INQ-STATION-NBR           PIC 9(4).
003800     05  FILLER                    PIC X(74).
003900
004000 01  INQ-PARM-ADDRESS REDEFINES INQ-PARM-AREA.
004100     05  INQ-ADDRESS               PIC X(40).
004200     05  FILLER                    PIC X(38).
004300
004400 01  INQ-PARM-NAME REDEFINES INQ-PARM-AREA.
004500     05  INQ-FIRST-NAME            PIC X(20).
004600     05  INQ-LAST-NAME             PIC X(25).
004700     05  FILLER                    PIC X(33).
004800
004900 01  INQ-PARM-CITY REDEFINES INQ-PARM-AREA.
005000     05  INQ-CITY                  PIC X(25).
005100     05  FILLER                    PIC X(53).
005200
005300 01  INQ-PARM-FLOOD REDEFINES INQ-PARM-AREA.
005400     05  INQ-FLOOD-STA-COUNT       PIC 9(2).
005500     05  INQ-FLOOD-STA-LIST OCCURS 10 TIMES
005600                                   PIC 9(4).
005700     05  FILLER                    PIC X(36).
005800
005900******************************************************************
006000* PERSON MAINTENANCE TRANSACTION -- READ BY ALRTMAIN, PASSED
006100* BY REFERENCE TO PERSMNT.
006200******************************************************************
006300 01  PERS-MAINT-TRAN.
006400     05  PM-ACTION-CODE            PIC X(1).
006500         88  PM-LOOKUP                 VALUE "L".
006600         88  PM-ADD                    VALUE "A".
006700         88  PM-UPDATE                 VALUE "U".
006800         88  PM-DELETE                 VALUE "D".
006900     05  PM-FIRST-NAME             PIC X(20).
007000     05  PM-LAST-NAME              PIC X(25).
007100     05  PM-ADDRESS                PIC X(40).
007200         88  PM-ADDRESS-ABSENT         VALUE SPACES.
007300     05  PM-CITY                   PIC X(25).
007400         88  PM-CITY-ABSENT            VALUE SPACES.
007500     05  PM-ZIP                    PIC X(10).
007600         88  PM-ZIP-ABSENT             VALUE SPACES.
007700     05  PM-PHONE                  PIC X(14).
007800         88  PM-PHONE-ABSENT           VALUE SPACES.
007900     05  PM-EMAIL                  PIC X(40).
008000         88  PM-EMAIL-ABSENT           VALUE SPACES.
008100
008200******************************************************************
008300* FIRESTATION MAINTENANCE TRANSACTION -- READ BY ALRTMAIN,
008400* PASSED BY REFERENCE TO STAMNT.
008500******************************************************************
008600 01  STA-MAINT-TRAN.
008700     05  SM-ACTION-CODE            PIC X(1).
008800         88  SM-LOOKUP-BY-ADDR         VALUE "L".
008900         88  SM-LOOKUP-BY-STA-ADDR     VALUE "S".
009000         88  SM-ADD                    VALUE "A".
009100         88  SM-UPDATE                 VALUE "U".
009200         88  SM-DELETE                 VALUE "D".
009300     05  SM-STATION-NBR            PIC 9(4).
009400     05  SM-NEW-STATION-NBR        PIC 9(4).
009500     05  SM-ADDRESS                PIC X(40).
009600     05  FILLER                    PIC X(9).
009700
009800******************************************************************
009900* MEDICAL-RECORD MAINTENANCE TRANSACTION -- READ BY ALRTMAIN,
010000* PASSED BY REFERENCE TO MEDMNT.
010100******************************************************************
010200 01  MED-MAINT-TRAN.
010300     05  MM-ACTION-CODE            PIC X(1).
010400         88  MM-LOOKUP                 VALUE "L".
010500         88  MM-ADD                    VALUE "A".
010600         88  MM-UPDATE                 VALUE "U".
010700         88  MM-DELETE                 VALUE "D".
010800     05  MM-FIRST-NAME             PIC X(20).
010900     05  MM-LAST-NAME              PIC X(25).
011000     05  MM-BIRTHDATE              PIC 9(8).
011100         88  MM-BIRTHDATE-ABSENT       VALUE ZERO.
011200     05  MM-COUNT-MEDS             PIC 9(2).
011210         88  MM-MEDS-ABSENT            VALUE ZERO.
011300     05  MM-MEDICATIONS OCCURS 5 TIMES
011400                                   PIC X(30).
011500     05  MM-COUNT-ALGS             PIC 9(2).
011510         88  MM-ALGS-ABSENT            VALUE ZERO.
011600     05  MM-ALLERGIES OCCURS 5 TIMES
011700                                   PIC X(20).
