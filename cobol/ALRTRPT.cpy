000100******************************************************************
000200* COPYBOOK    ALRTRPT
000300* PRINT-LINE LAYOUTS FOR THE INQUIRY REPORT (132-BYTE PRINT
000400* FILE).  ONE WORKING-STORAGE 01 PER REPORT SHAPE; ALRTMAIN
000500* MOVES THE ONE IT NEEDS INTO RPT-LINE AND WRITES IT.
000600*----------------------------------------------------------------
000700* 03/24/11  JS   ORIGINAL COPYBOOK.                          RQ4412
000800* 05/02/11  JS   ADDED THE TWO FLOOD CONTROL-BREAK HEADERS
000900*                (STATION LEVEL, ADDRESS LEVEL) FOR THE FLOOD
001000*                ROSTER REQUEST.                              RQ4433
001100******************************************************************
001200 01  RPT-BLANK-LINE.
001300     05  FILLER                    PIC X(132) VALUE SPACES.
001400
001500 01  RPT-FSTA-HDR.
001600     05  FILLER                    PIC X(20)
001700                               VALUE "FIRESTATION COVERAGE".
001800     05  FILLER                    PIC X(11)
001900                               VALUE " -- STATION".
002000     05  RPT-FSTA-HDR-NBR          PIC ZZZ9.
002100     05  FILLER                    PIC X(93) VALUE SPACES.
002200
002300 01  RPT-FSTA-DETAIL.
002400     05  FILLER                    PIC X(3) VALUE SPACES.
002500     05  RPT-FSTA-FIRST-NAME       PIC X(20).
002600     05  FILLER                    PIC X(1) VALUE SPACES.
002700     05  RPT-FSTA-LAST-NAME        PIC X(25).
002800     05  FILLER                    PIC X(1) VALUE SPACES.
002900     05  RPT-FSTA-ADDRESS          PIC X(40).
003000     05  FILLER                    PIC X(1) VALUE SPACES.
003100     05  RPT-FSTA-PHONE            PIC X(14).
003200     05  FILLER                    PIC X(27) VALUE SPACES.
003300
003400 01  RPT-FSTA-TRAILER.
003500     05  FILLER                    PIC X(3) VALUE SPACES.
003600     05  FILLER                    PIC X(8) VALUE "ADULTS: ".
003700     05  RPT-FSTA-ADULT-QTY        PIC ZZZ9.
003800     05  FILLER                    PIC X(2) VALUE SPACES.
003900     05  FILLER                    PIC X(10) VALUE "CHILDREN: ".
004000     05  RPT-FSTA-CHILD-QTY        PIC ZZZ9.
004100     05  FILLER                    PIC X(101) VALUE SPACES.
004200
004300 01  RPT-CHILD-HDR.
004400     05  FILLER                    PIC X(3) VALUE SPACES.
004500     05  FILLER                    PIC X(6) VALUE "CHILD:".
004600     05  FILLER                    PIC X(1) VALUE SPACES.
004700     05  RPT-CHILD-FIRST-NAME      PIC X(20).
004800     05  FILLER                    PIC X(1) VALUE SPACES.
004900     05  RPT-CHILD-LAST-NAME       PIC X(25).
005000     05  FILLER                    PIC X(6) VALUE " AGE: ".
005100     05  RPT-CHILD-AGE             PIC ZZ9.
005200     05  FILLER                    PIC X(67) VALUE SPACES.
005300
005400 01  RPT-CHILD-MEMBER.
005500     05  FILLER                    PIC X(9) VALUE SPACES.
005600     05  FILLER                    PIC X(12)
005700                               VALUE "HOUSEHOLD - ".
005800     05  RPT-HHMEM-FIRST-NAME      PIC X(20).
005900     05  FILLER                    PIC X(1) VALUE SPACES.
006000     05  RPT-HHMEM-LAST-NAME       PIC X(25).
006100     05  FILLER                    PIC X(65) VALUE SPACES.
006200
006300 01  RPT-HHLD-HDR.
006400     05  FILLER                    PIC X(3) VALUE SPACES.
006500     05  FILLER                    PIC X(19)
006600                               VALUE "STATIONS COVERING: ".
006700     05  RPT-HHLD-STA-LIST         PIC X(50).
006800     05  FILLER                    PIC X(60) VALUE SPACES.
006900
007000 01  RPT-HHLD-DETAIL.
007100     05  FILLER                    PIC X(3) VALUE SPACES.
007200     05  RPT-HHLD-FIRST-NAME       PIC X(20).
007300     05  FILLER                    PIC X(1) VALUE SPACES.
007400     05  RPT-HHLD-LAST-NAME        PIC X(25).
007500     05  FILLER                    PIC X(1) VALUE SPACES.
007600     05  RPT-HHLD-PHONE            PIC X(14).
007700     05  FILLER                    PIC X(1) VALUE SPACES.
007800     05  RPT-HHLD-AGE              PIC ZZ9.
007900     05  FILLER                    PIC X(1) VALUE SPACES.
008000     05  RPT-HHLD-MEDS             PIC X(30).
008100     05  FILLER                    PIC X(1) VALUE SPACES.
008200     05  RPT-HHLD-ALGS             PIC X(20).
008300     05  FILLER                    PIC X(12) VALUE SPACES.
008400
008500 01  RPT-PERSON-DETAIL.
008600     05  FILLER                    PIC X(3) VALUE SPACES.
008700     05  RPT-PERS-FIRST-NAME       PIC X(20).
008800     05  FILLER                    PIC X(1) VALUE SPACES.
008900     05  RPT-PERS-LAST-NAME        PIC X(25).
009000     05  FILLER                    PIC X(1) VALUE SPACES.
009100     05  RPT-PERS-AGE              PIC ZZ9.
009200     05  FILLER                    PIC X(1) VALUE SPACES.
009300     05  RPT-PERS-ADDRESS          PIC X(20).
009400     05  FILLER                    PIC X(1) VALUE SPACES.
009500     05  RPT-PERS-EMAIL            PIC X(20).
009600     05  FILLER                    PIC X(1) VALUE SPACES.
009700     05  RPT-PERS-MEDS             PIC X(20).
009800     05  FILLER                    PIC X(1) VALUE SPACES.
009900     05  RPT-PERS-ALGS             PIC X(14).
010000     05  FILLER                    PIC X(1) VALUE SPACES.
010100
010200 01  RPT-LIST-TITLE.
010300     05  FILLER                    PIC X(3) VALUE SPACES.
010400     05  RPT-LIST-TITLE-TXT        PIC X(40).
010500     05  FILLER                    PIC X(89) VALUE SPACES.
010600
010700 01  RPT-LIST-LINE.
010800     05  FILLER                    PIC X(3) VALUE SPACES.
010900     05  RPT-LIST-VALUE            PIC X(40).
011000     05  FILLER                    PIC X(89) VALUE SPACES.
011100
011200 01  RPT-FLOOD-STATION-HDR.
011300     05  FILLER                    PIC X(3) VALUE SPACES.
011400     05  FILLER                    PIC X(23)
011500                               VALUE "FLOOD ROSTER -- STATION".
011600     05  FILLER                    PIC X(1) VALUE SPACES.
011700     05  RPT-FLD-STA-NBR           PIC ZZZ9.
011800     05  FILLER                    PIC X(101) VALUE SPACES.
011900
012000 01  RPT-FLOOD-ADDR-HDR.
012100     05  FILLER                    PIC X(6) VALUE SPACES.
012200     05  FILLER                    PIC X(9) VALUE "ADDRESS: ".
012300     05  RPT-FLD-ADDRESS           PIC X(40).
012400     05  FILLER                    PIC X(77) VALUE SPACES.
