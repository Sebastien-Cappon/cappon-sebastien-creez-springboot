000100******************************************************************
000200* COPYBOOK    ALRTPERS
000300* PERSON MASTER RECORD LAYOUT AND IN-MEMORY PERSON TABLE
000400* ONE ENTRY PER CITY RESIDENT.  THE MASTER RECORD CARRIES ONLY
000500* THE FIELDS MAINTAINED BY THE PERSON FILE ITSELF; BIRTHDATE,
000600* AGE, MEDICATIONS AND ALLERGIES ARE FOLDED IN AT RUN TIME FROM
000700* THE MEDICAL-RECORD MASTER BY ALRTMAIN'S MERGE STEP.
000800*----------------------------------------------------------------
000900* 03/14/11  JS   ORIGINAL COPYBOOK FOR CONVERSION FROM THE
001000*                PATIENT-ROSTER PROJECT.                  RQ4410
001100* 09/02/98  RH   Y2K -- BIRTHDATE CARRIED AS 4-DIGIT CCYY, NOT
001200*                A 2-DIGIT YY.  NO PACKED WINDOWING LOGIC ADDED.
001300* 06/30/03  MMB  ADDED PERS-T-HAS-MEDREC-SW SO THE INQUIRY
001400*                PARAGRAPHS CAN TELL A MATCHED MEDICAL RECORD
001500*                FROM A GENUINE ALL-ZERO BIRTHDATE.        RQ5187
001600******************************************************************
001700 01  PERS-MASTER-REC.
001800     05  PERS-FIRST-NAME           PIC X(20).
001900     05  PERS-LAST-NAME            PIC X(25).
002000     05  PERS-ADDRESS              PIC X(40).
002100     05  PERS-CITY                 PIC X(25).
002200     05  PERS-ZIP                  PIC X(10).
002300     05  PERS-PHONE                PIC X(14).
002400     05  PERS-EMAIL                PIC X(40).
002500
002600******************************************************************
002700* IN-MEMORY PERSON TABLE -- BUILT BY 010-LOAD-PERSONS AND
002800* ENRICHED BY 040-MERGE-MEDICAL-DATA.  ALL INQUIRY AND
002900* MAINTENANCE PARAGRAPHS WORK AGAINST THIS TABLE, NEVER AGAINST
003000* THE MASTER FILE DIRECTLY, ONCE THE LOAD STEP HAS RUN.
003100******************************************************************
003200 01  PERS-TABLE.
003300     05  PERS-TABLE-COUNT          PIC 9(4) COMP VALUE ZERO.
003400     05  PERS-TABLE-MAX            PIC 9(4) COMP VALUE 500.
003500     05  PERS-TABLE-ROW OCCURS 500 TIMES
003600                 INDEXED BY PERS-IDX.
003700         10  PERS-T-FIRST-NAME     PIC X(20).
003800         10  PERS-T-LAST-NAME      PIC X(25).
003900         10  PERS-T-ADDRESS        PIC X(40).
004000         10  PERS-T-CITY           PIC X(25).
004100         10  PERS-T-ZIP            PIC X(10).
004200         10  PERS-T-PHONE          PIC X(14).
004300         10  PERS-T-EMAIL          PIC X(40).
004400         10  PERS-T-BIRTHDATE      PIC 9(8).
004500         10  PERS-T-AGE            PIC 9(3).
004600             88  PERS-IS-ADULT     VALUE 19 THRU 999.
004700             88  PERS-IS-CHILD     VALUE 0 THRU 18.
004800         10  PERS-T-MEDICATIONS OCCURS 5 TIMES
004900                                   PIC X(30).
005000         10  PERS-T-ALLERGIES OCCURS 5 TIMES
005100                                   PIC X(20).
005200         10  PERS-T-HAS-MEDREC-SW  PIC X(1).
005300             88  PERS-HAS-MEDREC   VALUE "Y".
005400             88  PERS-NO-MEDREC    VALUE "N".
005500         10  FILLER                PIC X(12).
